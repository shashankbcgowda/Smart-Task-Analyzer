000100***************************************************************
000110*                                                              *
000120*   TSKSGST  -  TODAY'S FOCUS TASK SUGGESTER (BATCH)           *
000130*                                                              *
000140***************************************************************
000150       IDENTIFICATION DIVISION.
000160       PROGRAM-ID. TSKSGST.
000170       AUTHOR. M. OKONKWO.
000180       INSTALLATION. DATA PROCESSING - PRIORITY PLANNING GROUP.
000190       DATE-WRITTEN. 1987-05-11.
000200       DATE-COMPILED.
000210       SECURITY. UNCLASSIFIED - INTERNAL PLANNING DATA ONLY.
000220*                                                              *
000230*    CHANGE LOG                                                *
000240*    ----------                                                *
000250*    1987-05-11  MO     ORIGINAL PROGRAM.  PICKS THE TOP THREE  *
000260*                       TASKS BY SCORE FOR THE MORNING FOCUS    *
000270*                       SHEET (REQ 04-87).                     *
000280*    1990-02-19  MO     URGENCY TABLE REVISED TO MATCH TSKANLZ  *
000290*                       PER PLANNING COMMITTEE MINUTES.         *
000300*    1991-09-17  MO     DEPENDENCY BONUS ADDED TO SCORING.      *
000310*    1996-01-08  RFD    EXPLANATION TEXT - EFFORT FRAGMENT      *
000320*                       SKIP RULE MATCHED TO TSKANLZ.           *
000330*    1998-11-30  RFD    Y2K REVIEW - DUE-DATE AND PROCESSING    *
000340*                       DATE ARE BOTH 4-DIGIT YEAR ALREADY.     *
000350*    2001-05-21  CKB    COMBO BONUS ADDED, MATCHES TSKANLZ.     *
000360*    2003-07-02  DLV    SECOND-TASK CLAUSE ADDED TO THE SUMMARY *
000370*                       LINE WHEN A SECOND FOCUS TASK EXISTS    *
000380*                       (REQ 18-03).                           *
000390***************************************************************
000400*                                                              *
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SOURCE-COMPUTER. PENTIUM-100.
000440       OBJECT-COMPUTER. PENTIUM-100.
000450       SPECIAL-NAMES.
000460           C01 IS TOP-OF-FORM
000470           CLASS TASK-DATE-DIGITS IS "0" THRU "9".
000480
000490       INPUT-OUTPUT SECTION.
000500       FILE-CONTROL.
000510           SELECT CONTROL-FILE ASSIGN TO "CONTROL"
000520               ORGANIZATION IS LINE SEQUENTIAL
000530               FILE STATUS IS WS-CONTROL-STATUS.
000540
000550           SELECT TASKS-IN-FILE ASSIGN TO "TASKSIN"
000560               ORGANIZATION IS SEQUENTIAL
000570               FILE STATUS IS WS-TASKS-STATUS.
000580
000590           SELECT SUGGEST-OUT-FILE ASSIGN TO "SUGGEST"
000600               ORGANIZATION IS LINE SEQUENTIAL
000610               FILE STATUS IS WS-SUGGEST-STATUS.
000620
000630       DATA DIVISION.
000640       FILE SECTION.
000650       FD  CONTROL-FILE
000660           LABEL RECORD IS STANDARD.
000670       01  CF-CONTROL-RECORD.
000680           03  CF-PROCESSING-DATE      PIC X(10).
000690           03  CF-STRATEGY-KEY         PIC X(16).
000700           03  FILLER                  PIC X(04).
000710
000720       FD  TASKS-IN-FILE
000730           RECORD CONTAINS 91 CHARACTERS
000740           LABEL RECORD IS STANDARD.
000750           COPY TASKREC.
000760
000770       FD  SUGGEST-OUT-FILE
000780           LABEL RECORD IS STANDARD.
000790       01  SO-PRINT-LINE               PIC X(132).
000800
000810       WORKING-STORAGE SECTION.
000820       77  WS-CONTROL-STATUS           PIC X(02) VALUE "00".
000830       77  WS-TASKS-STATUS             PIC X(02) VALUE "00".
000840       77  WS-SUGGEST-STATUS           PIC X(02) VALUE "00".
000850
000860       01  WS-SWITCHES.
000870           03  WS-EOF-SW               PIC X(01) VALUE "N".
000880               88  WS-TASKS-EOF                 VALUE "Y".
000890           03  WS-PATTERN-OK-SW        PIC X(01) VALUE "N".
000900               88  WS-PATTERN-OK                  VALUE "Y".
000910           03  WS-RANGE-OK-SW          PIC X(01) VALUE "N".
000920               88  WS-RANGE-OK                     VALUE "Y".
000930           03  WS-ISLEAP-SW            PIC X(01) VALUE "N".
000940               88  WS-ISLEAP                       VALUE "Y".
000950           03  WS-DATE-KNOWN-SW        PIC X(01) VALUE "N".
000960               88  WS-DATE-KNOWN                   VALUE "Y".
000965           03  FILLER                  PIC X(04) VALUE SPACES.
000970
000980       77  WS-TASK-COUNT               PIC 9(03) COMP VALUE 0.
000990       77  WS-TASK-IDX                 PIC 9(03) COMP VALUE 0.
001000       77  WS-TASK-TIDX2               PIC 9(03) COMP VALUE 0.
001010       77  WS-DEP-SUB                  PIC 9(02) COMP VALUE 0.
001020       77  WS-RANK                     PIC 9(03) COMP VALUE 0.
001030       77  WS-FRAG-COUNT               PIC 9(01) COMP VALUE 0.
001040       77  WS-FRAG-SUB                 PIC 9(01) COMP VALUE 0.
001050       77  WS-EXPL-POINTER             PIC 9(03) COMP VALUE 1.
001060       77  WS-BEST-SCORE               PIC S9(05) COMP VALUE 0.
001070       77  WS-BEST-TIDX                PIC 9(03) COMP VALUE 0.
001080
001090       01  WS-PROCESSING-DATE          PIC X(10) VALUE SPACES.
001100       01  WS-PROC-DATE-PARTS REDEFINES WS-PROCESSING-DATE.
001110           03  WS-PD-YEAR              PIC X(04).
001120           03  WS-PD-DASH1             PIC X(01).
001130           03  WS-PD-MONTH             PIC X(02).
001140           03  WS-PD-DASH2             PIC X(01).
001150           03  WS-PD-DAY               PIC X(02).
001160
001170       01  WS-DATE-SCRATCH             PIC X(10) VALUE SPACES.
001180       01  WS-DATE-SCRATCH-PARTS REDEFINES WS-DATE-SCRATCH.
001190           03  WS-DS-YEAR              PIC X(04).
001200           03  WS-DS-DASH1             PIC X(01).
001210           03  WS-DS-MONTH             PIC X(02).
001220           03  WS-DS-DASH2             PIC X(01).
001230           03  WS-DS-DAY               PIC X(02).
001240
001250       77  WS-SERIAL-Y                 PIC 9(04) COMP VALUE 0.
001260       77  WS-SERIAL-M                 PIC 9(02) COMP VALUE 0.
001270       77  WS-SERIAL-D                 PIC 9(02) COMP VALUE 0.
001280       77  WS-SERIAL-YB                PIC 9(04) COMP VALUE 0.
001290       77  WS-SERIAL-Q4                PIC 9(04) COMP VALUE 0.
001300       77  WS-SERIAL-R4                PIC 9(04) COMP VALUE 0.
001310       77  WS-SERIAL-Q100              PIC 9(04) COMP VALUE 0.
001320       77  WS-SERIAL-R100              PIC 9(04) COMP VALUE 0.
001330       77  WS-SERIAL-Q400              PIC 9(04) COMP VALUE 0.
001340       77  WS-SERIAL-R400              PIC 9(04) COMP VALUE 0.
001350       77  WS-SERIAL-LEAPCNT           PIC 9(06) COMP VALUE 0.
001360       77  WS-DAYS-BEFORE-YEAR         PIC 9(07) COMP VALUE 0.
001370       77  WS-DAYS-BEFORE-MONTH        PIC 9(03) COMP VALUE 0.
001380       77  WS-SERIAL-RESULT            PIC 9(07) COMP VALUE 0.
001390       77  WS-MAX-DAY                  PIC 9(02) COMP VALUE 0.
001400       77  WS-DUE-SERIAL               PIC 9(07) COMP VALUE 0.
001410       77  WS-PROC-SERIAL-CACHE        PIC 9(07) COMP VALUE 0.
001420       77  WS-DAYS-DIFF                PIC S9(05) COMP VALUE 0.
001430       77  WS-ABS-DAYS                 PIC 9(05) COMP VALUE 0.
001440       77  WS-WEEKS-OVER               PIC 9(03) COMP VALUE 0.
001450       77  WS-URG-TAIL                 PIC S9(03) COMP VALUE 0.
001460       77  WS-EFFORT-PENALTY           PIC S9(04) COMP VALUE 0.
001470
001480       01  WS-CUM-DAYS-LOAD.
001490           03  FILLER                  PIC 9(03) VALUE 000.
001500           03  FILLER                  PIC 9(03) VALUE 031.
001510           03  FILLER                  PIC 9(03) VALUE 059.
001520           03  FILLER                  PIC 9(03) VALUE 090.
001530           03  FILLER                  PIC 9(03) VALUE 120.
001540           03  FILLER                  PIC 9(03) VALUE 151.
001550           03  FILLER                  PIC 9(03) VALUE 181.
001560           03  FILLER                  PIC 9(03) VALUE 212.
001570           03  FILLER                  PIC 9(03) VALUE 243.
001580           03  FILLER                  PIC 9(03) VALUE 273.
001590           03  FILLER                  PIC 9(03) VALUE 304.
001600           03  FILLER                  PIC 9(03) VALUE 334.
001610       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LOAD.
001620           03  WS-CUM-DAYS             OCCURS 12 TIMES
001630                                       INDEXED BY WS-CUM-IDX
001640                                       PIC 9(03).
001650
001660       01  WS-DIM-LOAD.
001670           03  FILLER                  PIC 9(02) VALUE 31.
001680           03  FILLER                  PIC 9(02) VALUE 28.
001690           03  FILLER                  PIC 9(02) VALUE 31.
001700           03  FILLER                  PIC 9(02) VALUE 30.
001710           03  FILLER                  PIC 9(02) VALUE 31.
001720           03  FILLER                  PIC 9(02) VALUE 30.
001730           03  FILLER                  PIC 9(02) VALUE 31.
001740           03  FILLER                  PIC 9(02) VALUE 31.
001750           03  FILLER                  PIC 9(02) VALUE 30.
001760           03  FILLER                  PIC 9(02) VALUE 31.
001770           03  FILLER                  PIC 9(02) VALUE 30.
001780           03  FILLER                  PIC 9(02) VALUE 31.
001790       01  WS-DIM-TABLE REDEFINES WS-DIM-LOAD.
001800           03  WS-DIM                  OCCURS 12 TIMES
001810                                       INDEXED BY WS-DIM-IDX
001820                                       PIC 9(02).
001830
001840*                                                              *
001850*    THE SCORED TASK TABLE                                     *
001860*                                                              *
001870       01  WS-TASK-TABLE.
001880           03  WS-TASK-ROW             OCCURS 1 TO 100 TIMES
001890                                       DEPENDING ON WS-TASK-COUNT
001900                                       INDEXED BY WS-TASK-TIDX.
001910               05  WS-T-TASK-ID        PIC 9(04).
001920               05  WS-T-TITLE          PIC X(30).
001930               05  WS-T-DUE-DATE       PIC X(10).
001940               05  WS-T-IMPORTANCE     PIC 9(02).
001950               05  WS-T-EST-HOURS      PIC 9(03).
001960               05  WS-T-DEP-COUNT      PIC 9(02).
001970               05  WS-T-DEP-ID         PIC 9(04)
001980                                       OCCURS 10 TIMES.
001990               05  WS-T-SCORE          PIC S9(05) COMP.
002000               05  WS-T-LEVEL          PIC X(08).
002010               05  WS-T-EXPLANATION    PIC X(120).
002020               05  WS-T-PICKED-SW      PIC X(01) VALUE "N".
002030                   88  WS-T-PICKED              VALUE "Y".
002040               05  FILLER              PIC X(05).
002050
002060*                                                              *
002070*    THE THREE FOCUS PICKS, IN RANK ORDER                      *
002080*                                                              *
002090       01  WS-PICK-TABLE.
002100           03  WS-PICK-ROW             OCCURS 3 TIMES
002110                                       INDEXED BY WS-PICK-IDX.
002120               05  WS-PICK-TIDX        PIC 9(03) COMP.
002130       77  WS-PICK-COUNT               PIC 9(01) COMP VALUE 0.
002140
002150       01  WS-FRAGMENTS.
002160           03  WS-FRAGMENT             PIC X(40) OCCURS 3 TIMES
002170                                       INDEXED BY WS-FRAG-IDX.
002180       01  WS-EXPL-WORK                PIC X(120) VALUE SPACES.
002190
002200       77  WS-EDIT-SOURCE              PIC S9(05) COMP VALUE 0.
002210       01  WS-EDIT-DISPLAY             PIC ZZZZ9.
002220       77  WS-EDIT-POS                 PIC 9(02) COMP VALUE 1.
002230       77  WS-EDIT-LEN                 PIC 9(02) COMP VALUE 0.
002240       01  WS-EDIT-TRIMMED             PIC X(05) VALUE SPACES.
002250
002260*                                                              *
002270*    RIGHT-TRIM WORK AREA FOR TITLES IN THE SUMMARY LINE        *
002280*                                                              *
002290       77  WS-TITLE-POS                PIC 9(02) COMP VALUE 30.
002300       77  WS-TITLE-LEN                PIC 9(02) COMP VALUE 30.
002310       01  WS-TITLE-TRIMMED            PIC X(30) VALUE SPACES.
002320
002330       01  WS-SUMMARY-LINE-FMT         PIC X(132) VALUE SPACES.
002340
002350       01  WS-RECLINE-FMT.
002355           03  FILLER                  PIC X(08)
002358                                       VALUE "Rank #".
002360           03  WS-RL-RANK              PIC 9.
002380           03  FILLER                  PIC X(02) VALUE ": ".
002390           03  WS-RL-TASKID            PIC X(04) VALUE SPACES.
002400           03  FILLER                  PIC X(02) VALUE SPACES.
002410           03  WS-RL-TITLE             PIC X(30).
002420           03  FILLER                  PIC X(02) VALUE SPACES.
002430           03  WS-RL-EXPL              PIC X(120).
002440           03  FILLER                  PIC X(20) VALUE SPACES.
002450
002460       01  WS-TRAILER-LINE-FMT.
002470           03  FILLER                  PIC X(17)
002480                            VALUE "TOTAL ANALYZED: ".
002490           03  WS-TL-COUNT             PIC ZZ9.
002500           03  FILLER                  PIC X(90) VALUE SPACES.
002510
002520       PROCEDURE DIVISION.
002530       MAIN-PARAGRAPH.
002540           PERFORM 100000-BEGIN-READ-CONTROL-AND-TASKS
002550              THRU 100000-END-READ-CONTROL-AND-TASKS
002560
002570           PERFORM 200000-BEGIN-SCORE-ALL-TASKS
002580              THRU 200000-END-SCORE-ALL-TASKS
002590
002600           PERFORM 300000-BEGIN-SELECT-TOP-THREE
002610              THRU 300000-END-SELECT-TOP-THREE
002620
002630           PERFORM 400000-BEGIN-WRITE-SUGGEST-REPORT
002640              THRU 400000-END-WRITE-SUGGEST-REPORT
002650
002660           PERFORM 900000-BEGIN-CLOSE-PROGRAM
002670              THRU 900000-END-CLOSE-PROGRAM
002680
002690           STOP RUN.
002700
002710       100000-BEGIN-READ-CONTROL-AND-TASKS.
002720           OPEN INPUT CONTROL-FILE
002730           READ CONTROL-FILE
002740               AT END
002750                  MOVE SPACES TO WS-PROCESSING-DATE
002760               NOT AT END
002770                  MOVE CF-PROCESSING-DATE TO WS-PROCESSING-DATE
002780           END-READ
002790           CLOSE CONTROL-FILE
002800
002810           MOVE WS-PROCESSING-DATE TO WS-DATE-SCRATCH
002820           PERFORM 222000-BEGIN-VALIDATE-DATE-PATTERN
002830              THRU 222000-END-VALIDATE-DATE-PATTERN
002840           IF WS-PATTERN-OK
002850              MOVE WS-DS-YEAR  TO WS-SERIAL-Y
002860              MOVE WS-DS-MONTH TO WS-SERIAL-M
002870              MOVE WS-DS-DAY   TO WS-SERIAL-D
002880              PERFORM 224000-BEGIN-DETERMINE-LEAP-YEAR
002890                 THRU 224000-END-DETERMINE-LEAP-YEAR
002900              PERFORM 225000-BEGIN-COMPUTE-SERIAL-DAY
002910                 THRU 225000-END-COMPUTE-SERIAL-DAY
002920              MOVE WS-SERIAL-RESULT TO WS-PROC-SERIAL-CACHE
002930           ELSE
002940              MOVE 0 TO WS-PROC-SERIAL-CACHE
002950           END-IF
002960
002970           OPEN INPUT TASKS-IN-FILE
002980           OPEN OUTPUT SUGGEST-OUT-FILE
002990           MOVE 0   TO WS-TASK-COUNT
003000           MOVE "N" TO WS-EOF-SW
003010           PERFORM 110000-BEGIN-READ-ONE-TASK
003020              THRU 110000-END-READ-ONE-TASK
003030              UNTIL WS-TASKS-EOF OR WS-TASK-COUNT = 100
003040           CLOSE TASKS-IN-FILE.
003050       100000-END-READ-CONTROL-AND-TASKS.
003060           EXIT.
003070
003080       110000-BEGIN-READ-ONE-TASK.
003090           READ TASKS-IN-FILE
003100               AT END
003110                  MOVE "Y" TO WS-EOF-SW
003120               NOT AT END
003130                  PERFORM 111000-BEGIN-STORE-TASK-ROW
003140                     THRU 111000-END-STORE-TASK-ROW
003150           END-READ.
003160       110000-END-READ-ONE-TASK.
003170           EXIT.
003180
003190       111000-BEGIN-STORE-TASK-ROW.
003200           ADD 1 TO WS-TASK-COUNT
003210           SET WS-TASK-TIDX TO WS-TASK-COUNT
003220
003230           IF TR-TASK-ID = 0
003240              MOVE WS-TASK-COUNT TO WS-T-TASK-ID(WS-TASK-TIDX)
003250           ELSE
003260              MOVE TR-TASK-ID    TO WS-T-TASK-ID(WS-TASK-TIDX)
003270           END-IF
003280
003290           MOVE TR-TITLE     TO WS-T-TITLE(WS-TASK-TIDX)
003300           MOVE TR-DUE-DATE  TO WS-T-DUE-DATE(WS-TASK-TIDX)
003310           MOVE TR-DEP-COUNT TO WS-T-DEP-COUNT(WS-TASK-TIDX)
003320           MOVE "N"          TO WS-T-PICKED-SW(WS-TASK-TIDX)
003330
003340           PERFORM 112000-BEGIN-COPY-DEP-IDS
003350              THRU 112000-END-COPY-DEP-IDS
003360
003370           IF TR-IMPORTANCE = 0
003380              MOVE 5 TO WS-T-IMPORTANCE(WS-TASK-TIDX)
003390           ELSE
003400              MOVE TR-IMPORTANCE TO WS-T-IMPORTANCE(WS-TASK-TIDX)
003410           END-IF
003420           IF WS-T-IMPORTANCE(WS-TASK-TIDX) > 10
003430              MOVE 10 TO WS-T-IMPORTANCE(WS-TASK-TIDX)
003440           END-IF
003450
003460           IF TR-EST-HOURS = 0
003470              MOVE 1 TO WS-T-EST-HOURS(WS-TASK-TIDX)
003480           ELSE
003490              MOVE TR-EST-HOURS TO WS-T-EST-HOURS(WS-TASK-TIDX)
003500           END-IF.
003510       111000-END-STORE-TASK-ROW.
003520           EXIT.
003530
003540       112000-BEGIN-COPY-DEP-IDS.
003550           PERFORM 112010-BEGIN-COPY-ONE-DEP-ID
003560              THRU 112010-END-COPY-ONE-DEP-ID
003570              VARYING WS-DEP-SUB FROM 1 BY 1
003580              UNTIL WS-DEP-SUB > 10.
003590       112000-END-COPY-DEP-IDS.
003600           EXIT.
003610
003620       112010-BEGIN-COPY-ONE-DEP-ID.
003630           MOVE TR-DEP-ID(WS-DEP-SUB)
003640             TO WS-T-DEP-ID(WS-TASK-TIDX, WS-DEP-SUB).
003650       112010-END-COPY-ONE-DEP-ID.
003660           EXIT.
003670
003680       200000-BEGIN-SCORE-ALL-TASKS.
003690           PERFORM 205000-BEGIN-SCORE-ONE-TASK
003700              THRU 205000-END-SCORE-ONE-TASK
003710              VARYING WS-TASK-TIDX FROM 1 BY 1
003720              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
003730       200000-END-SCORE-ALL-TASKS.
003740           EXIT.
003750
003760       205000-BEGIN-SCORE-ONE-TASK.
003770           PERFORM 221000-BEGIN-PARSE-DUE-DATE
003780              THRU 221000-END-PARSE-DUE-DATE
003790           PERFORM 220000-BEGIN-CALCULATE-TASK-SCORE
003800              THRU 220000-END-CALCULATE-TASK-SCORE
003810           PERFORM 230000-BEGIN-CLASSIFY-PRIORITY-LEVEL
003820              THRU 230000-END-CLASSIFY-PRIORITY-LEVEL
003830           PERFORM 240000-BEGIN-BUILD-EXPLANATION-TEXT
003840              THRU 240000-END-BUILD-EXPLANATION-TEXT.
003850       205000-END-SCORE-ONE-TASK.
003860           EXIT.
003870
003880       221000-BEGIN-PARSE-DUE-DATE.
003890           IF WS-T-DUE-DATE(WS-TASK-TIDX) = SPACES
003900              MOVE 0   TO WS-DAYS-DIFF
003910              MOVE "Y" TO WS-DATE-KNOWN-SW
003920           ELSE
003930              MOVE WS-T-DUE-DATE(WS-TASK-TIDX) TO WS-DATE-SCRATCH
003940              PERFORM 222000-BEGIN-VALIDATE-DATE-PATTERN
003950                 THRU 222000-END-VALIDATE-DATE-PATTERN
003960              IF WS-PATTERN-OK
003970                 MOVE WS-DS-YEAR  TO WS-SERIAL-Y
003980                 MOVE WS-DS-MONTH TO WS-SERIAL-M
003990                 MOVE WS-DS-DAY   TO WS-SERIAL-D
004000                 PERFORM 224000-BEGIN-DETERMINE-LEAP-YEAR
004010                    THRU 224000-END-DETERMINE-LEAP-YEAR
004020                 PERFORM 223000-BEGIN-VALIDATE-MONTH-DAY-RANGE
004030                    THRU 223000-END-VALIDATE-MONTH-DAY-RANGE
004040                 IF WS-RANGE-OK
004050                    PERFORM 225000-BEGIN-COMPUTE-SERIAL-DAY
004060                       THRU 225000-END-COMPUTE-SERIAL-DAY
004070                    MOVE WS-SERIAL-RESULT TO WS-DUE-SERIAL
004080                    COMPUTE WS-DAYS-DIFF =
004090                       WS-DUE-SERIAL - WS-PROC-SERIAL-CACHE
004100                    MOVE "Y" TO WS-DATE-KNOWN-SW
004110                 ELSE
004120                    MOVE "N" TO WS-DATE-KNOWN-SW
004130                 END-IF
004140              ELSE
004150                 MOVE "N" TO WS-DATE-KNOWN-SW
004160              END-IF
004170           END-IF.
004180       221000-END-PARSE-DUE-DATE.
004190           EXIT.
004200
004210       222000-BEGIN-VALIDATE-DATE-PATTERN.
004220           MOVE "N" TO WS-PATTERN-OK-SW
004230           IF  WS-DS-DASH1 = "-" AND WS-DS-DASH2 = "-"
004240           AND WS-DS-YEAR  IS NUMERIC
004250           AND WS-DS-MONTH IS NUMERIC
004260           AND WS-DS-DAY   IS NUMERIC
004270              MOVE "Y" TO WS-PATTERN-OK-SW
004280           END-IF.
004290       222000-END-VALIDATE-DATE-PATTERN.
004300           EXIT.
004310
004320       223000-BEGIN-VALIDATE-MONTH-DAY-RANGE.
004330           MOVE "N" TO WS-RANGE-OK-SW
004340           IF WS-SERIAL-M >= 1 AND WS-SERIAL-M <= 12
004350              SET WS-DIM-IDX TO WS-SERIAL-M
004360              MOVE WS-DIM(WS-DIM-IDX) TO WS-MAX-DAY
004370              IF WS-SERIAL-M = 2 AND WS-ISLEAP
004380                 MOVE 29 TO WS-MAX-DAY
004390              END-IF
004400              IF WS-SERIAL-D >= 1 AND WS-SERIAL-D <= WS-MAX-DAY
004410                 MOVE "Y" TO WS-RANGE-OK-SW
004420              END-IF
004430           END-IF.
004440       223000-END-VALIDATE-MONTH-DAY-RANGE.
004450           EXIT.
004460
004470       224000-BEGIN-DETERMINE-LEAP-YEAR.
004480           DIVIDE WS-SERIAL-Y BY 4   GIVING WS-SERIAL-Q4
004490                                     REMAINDER WS-SERIAL-R4
004500           DIVIDE WS-SERIAL-Y BY 100 GIVING WS-SERIAL-Q100
004510                                     REMAINDER WS-SERIAL-R100
004520           DIVIDE WS-SERIAL-Y BY 400 GIVING WS-SERIAL-Q400
004530                                     REMAINDER WS-SERIAL-R400
004540           MOVE "N" TO WS-ISLEAP-SW
004550           IF WS-SERIAL-R4 = 0 AND WS-SERIAL-R100 NOT = 0
004560              MOVE "Y" TO WS-ISLEAP-SW
004570           END-IF
004580           IF WS-SERIAL-R400 = 0
004590              MOVE "Y" TO WS-ISLEAP-SW
004600           END-IF.
004610       224000-END-DETERMINE-LEAP-YEAR.
004620           EXIT.
004630
004640       225000-BEGIN-COMPUTE-SERIAL-DAY.
004650           SUBTRACT 1 FROM WS-SERIAL-Y GIVING WS-SERIAL-YB
004660           DIVIDE WS-SERIAL-YB BY 4   GIVING WS-SERIAL-Q4
004670                                     REMAINDER WS-SERIAL-R4
004680           DIVIDE WS-SERIAL-YB BY 100 GIVING WS-SERIAL-Q100
004690                                     REMAINDER WS-SERIAL-R100
004700           DIVIDE WS-SERIAL-YB BY 400 GIVING WS-SERIAL-Q400
004710                                     REMAINDER WS-SERIAL-R400
004720           COMPUTE WS-SERIAL-LEAPCNT =
004730              WS-SERIAL-Q4 - WS-SERIAL-Q100 + WS-SERIAL-Q400
004740           COMPUTE WS-DAYS-BEFORE-YEAR =
004750              (WS-SERIAL-YB * 365) + WS-SERIAL-LEAPCNT
004760           ADD 1 TO WS-SERIAL-Y
004770           SET WS-CUM-IDX TO WS-SERIAL-M
004780           MOVE WS-CUM-DAYS(WS-CUM-IDX) TO WS-DAYS-BEFORE-MONTH
004790           IF WS-SERIAL-M > 2 AND WS-ISLEAP
004800              ADD 1 TO WS-DAYS-BEFORE-MONTH
004810           END-IF
004820           COMPUTE WS-SERIAL-RESULT =
004830              WS-DAYS-BEFORE-YEAR + WS-DAYS-BEFORE-MONTH
004840                                  + WS-SERIAL-D.
004850       225000-END-COMPUTE-SERIAL-DAY.
004860           EXIT.
004870
004880       220000-BEGIN-CALCULATE-TASK-SCORE.
004890           MOVE 0 TO WS-T-SCORE(WS-TASK-TIDX)
004900
004910           IF NOT WS-DATE-KNOWN
004920              ADD 15 TO WS-T-SCORE(WS-TASK-TIDX)
004930           ELSE
004940              IF WS-DAYS-DIFF < 0
004950                 COMPUTE WS-ABS-DAYS = 0 - WS-DAYS-DIFF
004960                 COMPUTE WS-T-SCORE(WS-TASK-TIDX) =
004970                    WS-T-SCORE(WS-TASK-TIDX) + 100
004980                                          + (WS-ABS-DAYS * 10)
004990              ELSE
005000                 IF WS-DAYS-DIFF = 0
005010                    ADD 80 TO WS-T-SCORE(WS-TASK-TIDX)
005020                 ELSE
005030                    IF WS-DAYS-DIFF = 1
005040                       ADD 60 TO WS-T-SCORE(WS-TASK-TIDX)
005050                    ELSE
005060                       IF WS-DAYS-DIFF >= 2 AND WS-DAYS-DIFF <= 3
005070                          ADD 40 TO WS-T-SCORE(WS-TASK-TIDX)
005080                       ELSE
005090                          IF WS-DAYS-DIFF >= 4
005100                          AND WS-DAYS-DIFF <= 7
005110                             ADD 20 TO WS-T-SCORE(WS-TASK-TIDX)
005120                          ELSE
005130                             DIVIDE WS-DAYS-DIFF BY 7
005140                                GIVING WS-WEEKS-OVER
005150                             COMPUTE WS-URG-TAIL =
005160                                10 - WS-WEEKS-OVER
005170                             IF WS-URG-TAIL < 0
005180                                MOVE 0 TO WS-URG-TAIL
005190                             END-IF
005200                             ADD WS-URG-TAIL
005210                               TO WS-T-SCORE(WS-TASK-TIDX)
005220                          END-IF
005230                       END-IF
005240                    END-IF
005250                 END-IF
005260              END-IF
005270           END-IF
005280
005290           COMPUTE WS-T-SCORE(WS-TASK-TIDX) =
005300              WS-T-SCORE(WS-TASK-TIDX)
005310                + (WS-T-IMPORTANCE(WS-TASK-TIDX) * 8)
005320
005330           IF WS-T-EST-HOURS(WS-TASK-TIDX) <= 1
005340              ADD 15 TO WS-T-SCORE(WS-TASK-TIDX)
005350           ELSE
005360              IF WS-T-EST-HOURS(WS-TASK-TIDX) = 2
005370                 ADD 10 TO WS-T-SCORE(WS-TASK-TIDX)
005380              ELSE
005390                 IF WS-T-EST-HOURS(WS-TASK-TIDX) >= 3
005400                 AND WS-T-EST-HOURS(WS-TASK-TIDX) <= 4
005410                    ADD 5 TO WS-T-SCORE(WS-TASK-TIDX)
005420                 ELSE
005430                    COMPUTE WS-EFFORT-PENALTY =
005440                       (WS-T-EST-HOURS(WS-TASK-TIDX) - 4) * 2
005450                    SUBTRACT WS-EFFORT-PENALTY
005460                      FROM WS-T-SCORE(WS-TASK-TIDX)
005470                 END-IF
005480              END-IF
005490           END-IF
005500
005510           IF WS-T-DEP-COUNT(WS-TASK-TIDX) = 0
005520              ADD 5 TO WS-T-SCORE(WS-TASK-TIDX)
005530           END-IF
005540
005550           IF WS-DATE-KNOWN
005560              IF WS-DAYS-DIFF < 0
005570              AND WS-T-IMPORTANCE(WS-TASK-TIDX) >= 8
005580                 ADD 25 TO WS-T-SCORE(WS-TASK-TIDX)
005590              END-IF
005600              IF WS-T-EST-HOURS(WS-TASK-TIDX) <= 2
005610              AND WS-T-IMPORTANCE(WS-TASK-TIDX) >= 7
005620                 ADD 10 TO WS-T-SCORE(WS-TASK-TIDX)
005630              END-IF
005640           END-IF
005650
005660           IF WS-T-SCORE(WS-TASK-TIDX) < 0
005670              MOVE 0 TO WS-T-SCORE(WS-TASK-TIDX)
005680           END-IF.
005690       220000-END-CALCULATE-TASK-SCORE.
005700           EXIT.
005710
005720       230000-BEGIN-CLASSIFY-PRIORITY-LEVEL.
005730           IF WS-T-SCORE(WS-TASK-TIDX) >= 100
005740              MOVE "CRITICAL" TO WS-T-LEVEL(WS-TASK-TIDX)
005750           ELSE
005760              IF WS-T-SCORE(WS-TASK-TIDX) >= 70
005770                 MOVE "HIGH"     TO WS-T-LEVEL(WS-TASK-TIDX)
005780              ELSE
005790                 IF WS-T-SCORE(WS-TASK-TIDX) >= 40
005800                    MOVE "MEDIUM" TO WS-T-LEVEL(WS-TASK-TIDX)
005810                 ELSE
005820                    IF WS-T-SCORE(WS-TASK-TIDX) >= 20
005830                       MOVE "LOW" TO WS-T-LEVEL(WS-TASK-TIDX)
005840                    ELSE
005850                       MOVE "MINIMAL" TO WS-T-LEVEL(WS-TASK-TIDX)
005860                    END-IF
005870                 END-IF
005880              END-IF
005890           END-IF.
005900       230000-END-CLASSIFY-PRIORITY-LEVEL.
005910           EXIT.
005920
005930       240000-BEGIN-BUILD-EXPLANATION-TEXT.
005940           MOVE 0 TO WS-FRAG-COUNT
005950           MOVE SPACES TO WS-FRAGMENT(1) WS-FRAGMENT(2)
005960                          WS-FRAGMENT(3)
005970
005980           PERFORM 241000-BEGIN-ADD-DATE-FRAGMENT
005990              THRU 241000-END-ADD-DATE-FRAGMENT
006000           PERFORM 242000-BEGIN-ADD-IMPORTANCE-FRAGMENT
006010              THRU 242000-END-ADD-IMPORTANCE-FRAGMENT
006020           PERFORM 243000-BEGIN-ADD-EFFORT-FRAGMENT
006030              THRU 243000-END-ADD-EFFORT-FRAGMENT
006040
006050           PERFORM 244000-BEGIN-ASSEMBLE-EXPLANATION
006060              THRU 244000-END-ASSEMBLE-EXPLANATION.
006070       240000-END-BUILD-EXPLANATION-TEXT.
006080           EXIT.
006090
006100       241000-BEGIN-ADD-DATE-FRAGMENT.
006110           IF NOT WS-DATE-KNOWN
006120              ADD 1 TO WS-FRAG-COUNT
006130              MOVE "Date unclear" TO WS-FRAGMENT(WS-FRAG-COUNT)
006140           ELSE
006150              IF WS-DAYS-DIFF < 0
006160                 COMPUTE WS-ABS-DAYS = 0 - WS-DAYS-DIFF
006170                 MOVE WS-ABS-DAYS TO WS-EDIT-SOURCE
006180                 PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006190                    THRU 901000-END-TRIM-NUMBER-TO-TEXT
006200                 ADD 1 TO WS-FRAG-COUNT
006210                 STRING "OVERDUE by "              DELIMITED SIZE
006220                        WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
006230                                                    DELIMITED SIZE
006240                        " days"                     DELIMITED SIZE
006250                   INTO WS-FRAGMENT(WS-FRAG-COUNT)
006260                 END-STRING
006270              ELSE
006280                 IF WS-DAYS-DIFF = 0
006290                    ADD 1 TO WS-FRAG-COUNT
006300                    MOVE "Due TODAY" TO WS-FRAGMENT(WS-FRAG-COUNT)
006310                 ELSE
006320                    IF WS-DAYS-DIFF >= 1 AND WS-DAYS-DIFF <= 3
006330                       MOVE WS-DAYS-DIFF TO WS-EDIT-SOURCE
006340                       PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006350                          THRU 901000-END-TRIM-NUMBER-TO-TEXT
006360                       ADD 1 TO WS-FRAG-COUNT
006370                       STRING "Due in "           DELIMITED SIZE
006380                              WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
006390                                                   DELIMITED SIZE
006400                              " days"              DELIMITED SIZE
006410                         INTO WS-FRAGMENT(WS-FRAG-COUNT)
006420                       END-STRING
006430                    END-IF
006440                 END-IF
006450              END-IF
006460           END-IF.
006470       241000-END-ADD-DATE-FRAGMENT.
006480           EXIT.
006490
006500       242000-BEGIN-ADD-IMPORTANCE-FRAGMENT.
006510           IF WS-T-IMPORTANCE(WS-TASK-TIDX) >= 8
006520              MOVE WS-T-IMPORTANCE(WS-TASK-TIDX) TO WS-EDIT-SOURCE
006530              PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006540                 THRU 901000-END-TRIM-NUMBER-TO-TEXT
006550              ADD 1 TO WS-FRAG-COUNT
006560              STRING "Very important ("         DELIMITED SIZE
006570                     WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
006580                                                  DELIMITED SIZE
006590                     "/10)"                       DELIMITED SIZE
006600                INTO WS-FRAGMENT(WS-FRAG-COUNT)
006610              END-STRING
006620           ELSE
006630              IF WS-T-IMPORTANCE(WS-TASK-TIDX) >= 6
006640              AND WS-T-IMPORTANCE(WS-TASK-TIDX) <= 7
006650                 MOVE WS-T-IMPORTANCE(WS-TASK-TIDX)
006660                   TO WS-EDIT-SOURCE
006670                 PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006680                    THRU 901000-END-TRIM-NUMBER-TO-TEXT
006690                 ADD 1 TO WS-FRAG-COUNT
006700                 STRING "Important ("          DELIMITED SIZE
006710                        WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
006720                                                 DELIMITED SIZE
006730                        "/10)"                    DELIMITED SIZE
006740                   INTO WS-FRAGMENT(WS-FRAG-COUNT)
006750                 END-STRING
006760              END-IF
006770           END-IF.
006780       242000-END-ADD-IMPORTANCE-FRAGMENT.
006790           EXIT.
006800
006810       243000-BEGIN-ADD-EFFORT-FRAGMENT.
006820           IF WS-T-EST-HOURS(WS-TASK-TIDX) <= 1
006830              ADD 1 TO WS-FRAG-COUNT
006840              MOVE "Quick win (<=1h)" TO WS-FRAGMENT(WS-FRAG-COUNT)
006850           ELSE
006860              IF WS-T-EST-HOURS(WS-TASK-TIDX) = 2
006870                 ADD 1 TO WS-FRAG-COUNT
006880                 MOVE "Fast task (<=2h)"
006890                   TO WS-FRAGMENT(WS-FRAG-COUNT)
006900              END-IF
006910           END-IF.
006920       243000-END-ADD-EFFORT-FRAGMENT.
006930           EXIT.
006940
006950       244000-BEGIN-ASSEMBLE-EXPLANATION.
006960           MOVE SPACES TO WS-EXPL-WORK
006970           MOVE WS-T-SCORE(WS-TASK-TIDX) TO WS-EDIT-SOURCE
006980           PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006990              THRU 901000-END-TRIM-NUMBER-TO-TEXT
007000           MOVE 1 TO WS-EXPL-POINTER
007010           STRING "Priority: "                    DELIMITED SIZE
007020                  WS-T-LEVEL(WS-TASK-TIDX)         DELIMITED SPACE
007030                  " (Score: "                      DELIMITED SIZE
007040                  WS-EDIT-TRIMMED(1:WS-EDIT-LEN)    DELIMITED SIZE
007050                  ")"                              DELIMITED SIZE
007060             INTO WS-EXPL-WORK
007070             WITH POINTER WS-EXPL-POINTER
007080           END-STRING
007090
007100           IF WS-FRAG-COUNT > 0
007110              STRING " - " DELIMITED SIZE
007120                INTO WS-EXPL-WORK
007130                WITH POINTER WS-EXPL-POINTER
007140              END-STRING
007150              PERFORM 245000-BEGIN-APPEND-ONE-FRAGMENT
007160                 THRU 245000-END-APPEND-ONE-FRAGMENT
007170                 VARYING WS-FRAG-SUB FROM 1 BY 1
007180                 UNTIL WS-FRAG-SUB > WS-FRAG-COUNT
007190           END-IF
007200
007210           MOVE WS-EXPL-WORK TO WS-T-EXPLANATION(WS-TASK-TIDX).
007220       244000-END-ASSEMBLE-EXPLANATION.
007230           EXIT.
007240
007250       245000-BEGIN-APPEND-ONE-FRAGMENT.
007260           IF WS-FRAG-SUB > 1
007270              STRING ", " DELIMITED SIZE
007280                INTO WS-EXPL-WORK
007290                WITH POINTER WS-EXPL-POINTER
007300              END-STRING
007310           END-IF
007320           STRING WS-FRAGMENT(WS-FRAG-SUB) DELIMITED SPACE
007330             INTO WS-EXPL-WORK
007340             WITH POINTER WS-EXPL-POINTER
007350           END-STRING.
007360       245000-END-APPEND-ONE-FRAGMENT.
007370           EXIT.
007380
007390*    1987-05-11 MO - TOP-THREE PICK, PLAIN SCAN, SEE HEADER.
007400*    NO SORT VERB HERE - TABLE IS SMALL, THREE SCANS IS PLENTY.
007410       300000-BEGIN-SELECT-TOP-THREE.
007420           MOVE 0 TO WS-PICK-COUNT
007430           PERFORM 305000-BEGIN-SELECT-ONE-PICK
007440              THRU 305000-END-SELECT-ONE-PICK
007450              VARYING WS-RANK FROM 1 BY 1
007460              UNTIL WS-RANK > 3 OR WS-RANK > WS-TASK-COUNT.
007470       300000-END-SELECT-TOP-THREE.
007480           EXIT.
007490
007500       305000-BEGIN-SELECT-ONE-PICK.
007510           MOVE -1 TO WS-BEST-SCORE
007520           MOVE 0  TO WS-BEST-TIDX
007530           PERFORM 306000-BEGIN-SCAN-ONE-CANDIDATE
007540              THRU 306000-END-SCAN-ONE-CANDIDATE
007550              VARYING WS-TASK-TIDX2 FROM 1 BY 1
007560              UNTIL WS-TASK-TIDX2 > WS-TASK-COUNT
007570           IF WS-BEST-TIDX > 0
007580              SET WS-TASK-TIDX TO WS-BEST-TIDX
007590              MOVE "Y" TO WS-T-PICKED-SW(WS-TASK-TIDX)
007600              ADD 1 TO WS-PICK-COUNT
007610              SET WS-PICK-IDX TO WS-PICK-COUNT
007620              MOVE WS-BEST-TIDX TO WS-PICK-TIDX(WS-PICK-IDX)
007630           END-IF.
007640       305000-END-SELECT-ONE-PICK.
007650           EXIT.
007660
007670       306000-BEGIN-SCAN-ONE-CANDIDATE.
007680           IF NOT WS-T-PICKED(WS-TASK-TIDX2)
007690              IF WS-T-SCORE(WS-TASK-TIDX2) > WS-BEST-SCORE
007700                 MOVE WS-T-SCORE(WS-TASK-TIDX2) TO WS-BEST-SCORE
007710                 MOVE WS-TASK-TIDX2 TO WS-BEST-TIDX
007720              END-IF
007730           END-IF.
007740       306000-END-SCAN-ONE-CANDIDATE.
007750           EXIT.
007760
007770*    2003-07-02 DLV - SECOND-TASK CLAUSE, SEE HEADER.
007780       400000-BEGIN-WRITE-SUGGEST-REPORT.
007790           PERFORM 410000-BEGIN-BUILD-SUMMARY-LINE
007800              THRU 410000-END-BUILD-SUMMARY-LINE
007810           WRITE SO-PRINT-LINE FROM WS-SUMMARY-LINE-FMT
007820
007830           PERFORM 420000-BEGIN-WRITE-ONE-RANK-LINE
007840              THRU 420000-END-WRITE-ONE-RANK-LINE
007850              VARYING WS-RANK FROM 1 BY 1
007860              UNTIL WS-RANK > WS-PICK-COUNT
007870
007880           MOVE WS-TASK-COUNT TO WS-TL-COUNT
007890           WRITE SO-PRINT-LINE FROM WS-TRAILER-LINE-FMT.
007900       400000-END-WRITE-SUGGEST-REPORT.
007910           EXIT.
007920
007930       410000-BEGIN-BUILD-SUMMARY-LINE.
007940           MOVE SPACES TO WS-SUMMARY-LINE-FMT
007950           IF WS-PICK-COUNT = 0
007960              MOVE "No tasks to prioritize today."
007970                TO WS-SUMMARY-LINE-FMT
007980           ELSE
007990              SET WS-PICK-IDX TO 1
008000              SET WS-TASK-TIDX TO WS-PICK-TIDX(WS-PICK-IDX)
008010              MOVE WS-T-TITLE(WS-TASK-TIDX) TO WS-TITLE-TRIMMED
008020              PERFORM 415000-BEGIN-TRIM-TITLE-TEXT
008030                 THRU 415000-END-TRIM-TITLE-TEXT
008040              MOVE 1 TO WS-EXPL-POINTER
008050              STRING "Today's Focus: Start with '"
008060                                                    DELIMITED SIZE
008070                     WS-TITLE-TRIMMED(1:WS-TITLE-LEN)
008080                                                    DELIMITED SIZE
008090                     "' ("                          DELIMITED SIZE
008100                     WS-T-LEVEL(WS-TASK-TIDX)        DELIMITED SPACE
008110                     " priority)"                   DELIMITED SIZE
008120                INTO WS-SUMMARY-LINE-FMT
008130                WITH POINTER WS-EXPL-POINTER
008140              END-STRING
008150              IF WS-PICK-COUNT >= 2
008160                 SET WS-PICK-IDX TO 2
008170                 SET WS-TASK-TIDX TO WS-PICK-TIDX(WS-PICK-IDX)
008180                 MOVE WS-T-TITLE(WS-TASK-TIDX) TO WS-TITLE-TRIMMED
008190                 PERFORM 415000-BEGIN-TRIM-TITLE-TEXT
008200                    THRU 415000-END-TRIM-TITLE-TEXT
008210                 STRING ", then '"               DELIMITED SIZE
008220                        WS-TITLE-TRIMMED(1:WS-TITLE-LEN)
008230                                                   DELIMITED SIZE
008240                        "'"                        DELIMITED SIZE
008250                   INTO WS-SUMMARY-LINE-FMT
008260                   WITH POINTER WS-EXPL-POINTER
008270                 END-STRING
008280              END-IF
008290           END-IF.
008300       410000-END-BUILD-SUMMARY-LINE.
008310           EXIT.
008320
008330*    GENERIC HELPER - RIGHT-TRIM A TITLE FOR THE SUMMARY LINE    *
008340       415000-BEGIN-TRIM-TITLE-TEXT.
008350           MOVE 30 TO WS-TITLE-POS
008360           PERFORM 416000-BEGIN-SCAN-ONE-TITLE-POSITION
008370              THRU 416000-END-SCAN-ONE-TITLE-POSITION
008380              VARYING WS-TITLE-POS FROM 30 BY -1
008390              UNTIL WS-TITLE-POS = 0
008400              OR WS-TITLE-TRIMMED(WS-TITLE-POS:1) NOT = SPACE
008410           MOVE WS-TITLE-POS TO WS-TITLE-LEN
008420           IF WS-TITLE-LEN = 0
008430              MOVE 1 TO WS-TITLE-LEN
008440           END-IF.
008450       415000-END-TRIM-TITLE-TEXT.
008460           EXIT.
008470
008480       416000-BEGIN-SCAN-ONE-TITLE-POSITION.
008490           CONTINUE.
008500       416000-END-SCAN-ONE-TITLE-POSITION.
008510           EXIT.
008520
008530       420000-BEGIN-WRITE-ONE-RANK-LINE.
008540           SET WS-PICK-IDX TO WS-RANK
008550           SET WS-TASK-TIDX TO WS-PICK-TIDX(WS-PICK-IDX)
008560           MOVE WS-RANK TO WS-RL-RANK
008570           MOVE WS-T-TASK-ID(WS-TASK-TIDX) TO WS-RL-TASKID
008580           MOVE WS-T-TITLE(WS-TASK-TIDX)   TO WS-RL-TITLE
008590           MOVE WS-T-EXPLANATION(WS-TASK-TIDX) TO WS-RL-EXPL
008600           WRITE SO-PRINT-LINE FROM WS-RECLINE-FMT.
008610       420000-END-WRITE-ONE-RANK-LINE.
008620           EXIT.
008630
008640       900000-BEGIN-CLOSE-PROGRAM.
008650           CLOSE SUGGEST-OUT-FILE.
008660       900000-END-CLOSE-PROGRAM.
008670           EXIT.
008680
008690*                                                              *
008700*    GENERIC HELPER - RIGHT-JUSTIFIED NUMBER TO TRIMMED TEXT    *
008710*    (NO FUNCTION TRIM IN THIS SHOP'S COMPILER - SEE REQ 09-91) *
008720*                                                              *
008730       901000-BEGIN-TRIM-NUMBER-TO-TEXT.
008740           MOVE WS-EDIT-SOURCE TO WS-EDIT-DISPLAY
008750           MOVE 1 TO WS-EDIT-POS
008760           PERFORM 902000-BEGIN-SCAN-ONE-POSITION
008770              THRU 902000-END-SCAN-ONE-POSITION
008780              VARYING WS-EDIT-POS FROM 1 BY 1
008790              UNTIL WS-EDIT-POS > 5
008800              OR WS-EDIT-DISPLAY(WS-EDIT-POS:1) NOT = SPACE
008810           IF WS-EDIT-POS > 5
008820              MOVE 5 TO WS-EDIT-POS
008830           END-IF
008840           COMPUTE WS-EDIT-LEN = 6 - WS-EDIT-POS
008850           MOVE WS-EDIT-DISPLAY(WS-EDIT-POS:WS-EDIT-LEN)
008860             TO WS-EDIT-TRIMMED.
008870       901000-END-TRIM-NUMBER-TO-TEXT.
008880           EXIT.
008890
008900       902000-BEGIN-SCAN-ONE-POSITION.
008910           CONTINUE.
008920       902000-END-SCAN-ONE-POSITION.
008930           EXIT.
008940
008950       END PROGRAM TSKSGST.
