000100***************************************************************
000110*                                                              *
000120*   TSKANLZ  -  TASK PRIORITY ANALYZER (BATCH)                 *
000130*                                                              *
000140***************************************************************
000150       IDENTIFICATION DIVISION.
000160       PROGRAM-ID. TSKANLZ.
000170       AUTHOR. M. OKONKWO.
000180       INSTALLATION. DATA PROCESSING - PRIORITY PLANNING GROUP.
000190       DATE-WRITTEN. 1987-03-02.
000200       DATE-COMPILED.
000210       SECURITY. UNCLASSIFIED - INTERNAL PLANNING DATA ONLY.
000220*                                                              *
000230*    CHANGE LOG                                                *
000240*    ----------                                                *
000250*    1987-03-02  MO     ORIGINAL PROGRAM.  READS TASKSIN AND    *
000260*                       THE CONTROL CARD, SCORES EACH TASK AND  *
000270*                       WRITES THE SORTED ANALYZED-OUT REPORT.  *
000280*    1988-06-14  MO     ADDED THE FOUR SORT STRATEGIES (REQ     *
000290*                       77-88) - PREVIOUSLY SMART BALANCE WAS   *
000300*                       THE ONLY ORDERING AVAILABLE.            *
000310*    1990-02-19  MO     URGENCY TABLE REVISED PER PLANNING      *
000320*                       COMMITTEE MINUTES 1990-02-02.           *
000330*    1991-09-17  MO     DEPENDENCY BONUS ADDED TO SCORING (SEE  *
000340*                       TSKDPND FOR THE FULL GRAPH ANALYSIS).   *
000350*    1993-11-03  CKB    FIXED TRUNCATION ON THE HIGH-IMPACT KEY *
000360*                       WHEN IMPORTANCE EXCEEDED THE CLAMP.     *
000370*    1996-01-08  RFD    EXPLANATION TEXT NOW SKIPS THE EFFORT   *
000380*                       FRAGMENT WHEN EST-HOURS IS OVER 2.      *
000390*    1998-11-30  RFD    Y2K REVIEW - DUE-DATE AND PROCESSING    *
000400*                       DATE ARE BOTH 4-DIGIT YEAR ALREADY, NO  *
000410*                       WINDOWING NEEDED.  LEAP YEAR MATH RE-   *
000420*                       CHECKED AGAINST THE YEAR 2000 CASE.     *
000430*    2001-05-21  CKB    COMBO BONUS (OVERDUE + HIGH IMPORTANCE) *
000440*                       ADDED PER REQ 41-01.                    *
000450*    2004-08-09  DLV    TOP-OF-FORM AND UPSI TRACE SWITCH ADDED *
000460*                       FOR THE NIGHT OPERATOR'S RERUN CHECK.   *
000470***************************************************************
000480*                                                              *
000490       ENVIRONMENT DIVISION.
000500       CONFIGURATION SECTION.
000510       SOURCE-COMPUTER. PENTIUM-100.
000520       OBJECT-COMPUTER. PENTIUM-100.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM
000550           CLASS TASK-DATE-DIGITS IS "0" THRU "9"
000560           UPSI-0 ON  STATUS IS RERUN-TRACE-REQUESTED
000570                  OFF STATUS IS RERUN-TRACE-NOT-REQUESTED.
000580
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT CONTROL-FILE ASSIGN TO "CONTROL"
000620               ORGANIZATION IS LINE SEQUENTIAL
000630               FILE STATUS IS WS-CONTROL-STATUS.
000640
000650           SELECT TASKS-IN-FILE ASSIGN TO "TASKSIN"
000660               ORGANIZATION IS SEQUENTIAL
000670               FILE STATUS IS WS-TASKS-STATUS.
000680
000690           SELECT ANALYZED-OUT-FILE ASSIGN TO "ANALYZED"
000700               ORGANIZATION IS LINE SEQUENTIAL
000710               FILE STATUS IS WS-ANALYZED-STATUS.
000720
000730           SELECT SORT-SCORED-TASKS ASSIGN TO DISK.
000740
000750       DATA DIVISION.
000760       FILE SECTION.
000770       FD  CONTROL-FILE
000780           LABEL RECORD IS STANDARD.
000790       01  CF-CONTROL-RECORD.
000800           03  CF-PROCESSING-DATE      PIC X(10).
000810           03  CF-STRATEGY-KEY         PIC X(16).
000820           03  FILLER                  PIC X(04).
000830
000840       FD  TASKS-IN-FILE
000850           RECORD CONTAINS 91 CHARACTERS
000860           LABEL RECORD IS STANDARD.
000870           COPY TASKREC.
000880
000890       FD  ANALYZED-OUT-FILE
000900           LABEL RECORD IS STANDARD.
000910       01  AO-PRINT-LINE               PIC X(132).
000920
000930       SD  SORT-SCORED-TASKS.
000940       01  SR-SORT-REC.
000950           03  SR-STRAT-KEY            PIC S9(07)V9(1).
000960           03  SR-TASK-ID              PIC 9(04).
000970           03  SR-TITLE                PIC X(30).
000980           03  SR-DUE-DATE             PIC X(10).
000990           03  SR-SCORE                PIC S9(05).
001000           03  SR-LEVEL                PIC X(08).
001010           03  SR-EXPLANATION          PIC X(120).
001020           03  FILLER                  PIC X(05).
001030
001040       WORKING-STORAGE SECTION.
001050*                                                              *
001060*    FILE STATUS AND SWITCHES                                  *
001070*                                                              *
001080       77  WS-CONTROL-STATUS           PIC X(02) VALUE "00".
001090       77  WS-TASKS-STATUS             PIC X(02) VALUE "00".
001100       77  WS-ANALYZED-STATUS          PIC X(02) VALUE "00".
001110
001120       01  WS-SWITCHES.
001130           03  WS-EOF-SW               PIC X(01) VALUE "N".
001140               88  WS-TASKS-EOF                 VALUE "Y".
001150           03  WS-SORT-EOF-SW          PIC X(01) VALUE "N".
001160               88  WS-SORT-EOF                   VALUE "Y".
001170           03  WS-STRAT-FOUND-SW       PIC X(01) VALUE "N".
001180               88  WS-STRAT-FOUND                VALUE "Y".
001190           03  WS-PATTERN-OK-SW        PIC X(01) VALUE "N".
001200               88  WS-PATTERN-OK                  VALUE "Y".
001210           03  WS-RANGE-OK-SW          PIC X(01) VALUE "N".
001220               88  WS-RANGE-OK                     VALUE "Y".
001230           03  WS-ISLEAP-SW            PIC X(01) VALUE "N".
001240               88  WS-ISLEAP                       VALUE "Y".
001250           03  WS-DATE-KNOWN-SW        PIC X(01) VALUE "N".
001260               88  WS-DATE-KNOWN                   VALUE "Y".
001265           03  FILLER                  PIC X(03) VALUE SPACES.
001270
001280*                                                              *
001290*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD       *
001300*                                                              *
001310       77  WS-TASK-COUNT               PIC 9(03) COMP VALUE 0.
001320       77  WS-TASK-IDX                 PIC 9(03) COMP VALUE 0.
001330       77  WS-DEP-SUB                  PIC 9(02) COMP VALUE 0.
001340       77  WS-RANK                     PIC 9(03) COMP VALUE 0.
001350       77  WS-FRAG-COUNT               PIC 9(01) COMP VALUE 0.
001360       77  WS-FRAG-SUB                 PIC 9(01) COMP VALUE 0.
001370       77  WS-EXPL-POINTER             PIC 9(03) COMP VALUE 1.
001380
001390*                                                              *
001400*    REQUESTED AND ACTIVE STRATEGY                             *
001410*                                                              *
001420       01  WS-REQUESTED-STRATEGY       PIC X(16) VALUE SPACES.
001430       01  WS-ACTIVE-STRATEGY          PIC X(16) VALUE SPACES.
001440
001450*                                                              *
001460*    DATE SCRATCH AND SERIAL-DAY WORK AREA (REDEFINES #1)       *
001470*                                                              *
001480       01  WS-PROCESSING-DATE          PIC X(10) VALUE SPACES.
001490       01  WS-PROC-DATE-PARTS REDEFINES WS-PROCESSING-DATE.
001500           03  WS-PD-YEAR              PIC X(04).
001510           03  WS-PD-DASH1             PIC X(01).
001520           03  WS-PD-MONTH             PIC X(02).
001530           03  WS-PD-DASH2             PIC X(01).
001540           03  WS-PD-DAY               PIC X(02).
001550
001560       01  WS-DATE-SCRATCH             PIC X(10) VALUE SPACES.
001570       01  WS-DATE-SCRATCH-PARTS REDEFINES WS-DATE-SCRATCH.
001580           03  WS-DS-YEAR              PIC X(04).
001590           03  WS-DS-DASH1             PIC X(01).
001600           03  WS-DS-MONTH             PIC X(02).
001610           03  WS-DS-DASH2             PIC X(01).
001620           03  WS-DS-DAY               PIC X(02).
001630
001640       77  WS-SERIAL-Y                 PIC 9(04) COMP VALUE 0.
001650       77  WS-SERIAL-M                 PIC 9(02) COMP VALUE 0.
001660       77  WS-SERIAL-D                 PIC 9(02) COMP VALUE 0.
001670       77  WS-SERIAL-YB                PIC 9(04) COMP VALUE 0.
001680       77  WS-SERIAL-Q4                PIC 9(04) COMP VALUE 0.
001690       77  WS-SERIAL-R4                PIC 9(04) COMP VALUE 0.
001700       77  WS-SERIAL-Q100              PIC 9(04) COMP VALUE 0.
001710       77  WS-SERIAL-R100              PIC 9(04) COMP VALUE 0.
001720       77  WS-SERIAL-Q400              PIC 9(04) COMP VALUE 0.
001730       77  WS-SERIAL-R400              PIC 9(04) COMP VALUE 0.
001740       77  WS-SERIAL-LEAPCNT           PIC 9(06) COMP VALUE 0.
001750       77  WS-DAYS-BEFORE-YEAR         PIC 9(07) COMP VALUE 0.
001760       77  WS-DAYS-BEFORE-MONTH        PIC 9(03) COMP VALUE 0.
001770       77  WS-SERIAL-RESULT            PIC 9(07) COMP VALUE 0.
001780       77  WS-MAX-DAY                  PIC 9(02) COMP VALUE 0.
001790       77  WS-DUE-SERIAL               PIC 9(07) COMP VALUE 0.
001800       77  WS-PROC-SERIAL-CACHE        PIC 9(07) COMP VALUE 0.
001810       77  WS-DAYS-DIFF                PIC S9(05) COMP VALUE 0.
001820       77  WS-ABS-DAYS                 PIC 9(05) COMP VALUE 0.
001830       77  WS-WEEKS-OVER               PIC 9(03) COMP VALUE 0.
001840       77  WS-URG-TAIL                 PIC S9(03) COMP VALUE 0.
001850       77  WS-EFFORT-PENALTY           PIC S9(04) COMP VALUE 0.
001860       77  WS-DEADLINE-URG             PIC S9(05) COMP VALUE 0.
001870       77  WS-DEADLINE-TAIL            PIC S9(05) COMP VALUE 0.
001880       77  WS-FASTEST-BONUS            PIC 9(02) COMP VALUE 0.
001890
001900*                                                              *
001910*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE (REDEFINES #2)          *
001920*                                                              *
001930       01  WS-CUM-DAYS-LOAD.
001940           03  FILLER                  PIC 9(03) VALUE 000.
001950           03  FILLER                  PIC 9(03) VALUE 031.
001960           03  FILLER                  PIC 9(03) VALUE 059.
001970           03  FILLER                  PIC 9(03) VALUE 090.
001980           03  FILLER                  PIC 9(03) VALUE 120.
001990           03  FILLER                  PIC 9(03) VALUE 151.
002000           03  FILLER                  PIC 9(03) VALUE 181.
002010           03  FILLER                  PIC 9(03) VALUE 212.
002020           03  FILLER                  PIC 9(03) VALUE 243.
002030           03  FILLER                  PIC 9(03) VALUE 273.
002040           03  FILLER                  PIC 9(03) VALUE 304.
002050           03  FILLER                  PIC 9(03) VALUE 334.
002060       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LOAD.
002070           03  WS-CUM-DAYS             OCCURS 12 TIMES
002080                                       INDEXED BY WS-CUM-IDX
002090                                       PIC 9(03).
002100
002110*                                                              *
002120*    DAYS-IN-MONTH TABLE, FEBRUARY ADJUSTED FOR LEAP (REDEF #3) *
002130*                                                              *
002140       01  WS-DIM-LOAD.
002150           03  FILLER                  PIC 9(02) VALUE 31.
002160           03  FILLER                  PIC 9(02) VALUE 28.
002170           03  FILLER                  PIC 9(02) VALUE 31.
002180           03  FILLER                  PIC 9(02) VALUE 30.
002190           03  FILLER                  PIC 9(02) VALUE 31.
002200           03  FILLER                  PIC 9(02) VALUE 30.
002210           03  FILLER                  PIC 9(02) VALUE 31.
002220           03  FILLER                  PIC 9(02) VALUE 31.
002230           03  FILLER                  PIC 9(02) VALUE 30.
002240           03  FILLER                  PIC 9(02) VALUE 31.
002250           03  FILLER                  PIC 9(02) VALUE 30.
002260           03  FILLER                  PIC 9(02) VALUE 31.
002270       01  WS-DIM-TABLE REDEFINES WS-DIM-LOAD.
002280           03  WS-DIM                  OCCURS 12 TIMES
002290                                       INDEXED BY WS-DIM-IDX
002300                                       PIC 9(02).
002310
002320*                                                              *
002330*    STRATEGY CATALOG (SHARED LAYOUT)                          *
002340*                                                              *
002350           COPY STRACAT.
002360
002370*                                                              *
002380*    THE SCORED TASK TABLE - UP TO 100 ROWS, SEE REQ 62-87      *
002390*                                                              *
002400       01  WS-TASK-TABLE.
002410           03  WS-TASK-ROW             OCCURS 1 TO 100 TIMES
002420                                       DEPENDING ON WS-TASK-COUNT
002430                                       INDEXED BY WS-TASK-TIDX.
002440               05  WS-T-TASK-ID        PIC 9(04).
002450               05  WS-T-TITLE          PIC X(30).
002460               05  WS-T-DUE-DATE       PIC X(10).
002470               05  WS-T-IMPORTANCE     PIC 9(02).
002480               05  WS-T-IMPORTANCE-D   PIC 9(02).
002490               05  WS-T-EST-HOURS      PIC 9(03).
002500               05  WS-T-DEP-COUNT      PIC 9(02).
002510               05  WS-T-DEP-ID         PIC 9(04)
002520                                       OCCURS 10 TIMES.
002530               05  WS-T-SCORE          PIC S9(05) COMP.
002540               05  WS-T-LEVEL          PIC X(08).
002550               05  WS-T-EXPLANATION    PIC X(120).
002560               05  WS-T-STRAT-KEY      PIC S9(07)V9(1) COMP-3.
002570               05  FILLER              PIC X(05).
002580
002590*                                                              *
002600*    EXPLANATION FRAGMENT BUILDER                              *
002610*                                                              *
002620       01  WS-FRAGMENTS.
002630           03  WS-FRAGMENT             PIC X(40) OCCURS 3 TIMES
002640                                       INDEXED BY WS-FRAG-IDX.
002650       01  WS-EXPL-WORK                PIC X(120) VALUE SPACES.
002660
002670*                                                              *
002680*    RIGHT-JUSTIFY / TRIM WORK AREA FOR EMBEDDED NUMBERS        *
002690*                                                              *
002700       77  WS-EDIT-SOURCE              PIC S9(05) COMP VALUE 0.
002710       01  WS-EDIT-DISPLAY             PIC ZZZZ9.
002720       77  WS-EDIT-POS                 PIC 9(02) COMP VALUE 1.
002730       77  WS-EDIT-LEN                 PIC 9(02) COMP VALUE 0.
002740       01  WS-EDIT-TRIMMED             PIC X(05) VALUE SPACES.
002750
002760*                                                              *
002770*    PRINT LINE LAYOUTS - MOVED TO AO-PRINT-LINE BEFORE WRITE   *
002780*                                                              *
002790       01  WS-DETAIL-LINE-FMT.
002800           03  WS-DL-RANK              PIC Z9.
002810           03  FILLER                  PIC X(02) VALUE SPACES.
002820           03  WS-DL-TASKID            PIC ZZZ9.
002830           03  FILLER                  PIC X(02) VALUE SPACES.
002840           03  WS-DL-TITLE             PIC X(30).
002850           03  FILLER                  PIC X(02) VALUE SPACES.
002860           03  WS-DL-DUEDATE           PIC X(10).
002870           03  FILLER                  PIC X(02) VALUE SPACES.
002880           03  WS-DL-SCORE             PIC ZZZZ9.
002890           03  FILLER                  PIC X(02) VALUE SPACES.
002900           03  WS-DL-LEVEL             PIC X(08).
002910           03  FILLER                  PIC X(02) VALUE SPACES.
002920           03  WS-DL-EXPL              PIC X(120).
002930           03  FILLER                  PIC X(06) VALUE SPACES.
002940
002950       01  WS-TRAILER-LINE-FMT.
002960           03  FILLER                  PIC X(23)
002970                            VALUE "TOTAL TASKS ANALYZED: ".
002980           03  WS-TL-COUNT             PIC ZZ9.
002990           03  FILLER                  PIC X(90) VALUE SPACES.
003000
003010       PROCEDURE DIVISION.
003020       MAIN-PARAGRAPH.
003030           PERFORM 100000-BEGIN-INITIALIZE-PROGRAM
003040              THRU 100000-END-INITIALIZE-PROGRAM
003050
003060           PERFORM 110000-BEGIN-LOAD-TASK-TABLE
003070              THRU 110000-END-LOAD-TASK-TABLE
003080
003090           PERFORM 200000-BEGIN-SCORE-ALL-TASKS
003100              THRU 200000-END-SCORE-ALL-TASKS
003110
003120           PERFORM 250000-BEGIN-COMPUTE-STRATEGY-KEYS
003130              THRU 250000-END-COMPUTE-STRATEGY-KEYS
003140
003150           SORT SORT-SCORED-TASKS
003160               DESCENDING KEY SR-STRAT-KEY
003170               INPUT PROCEDURE 260000-BEGIN-FEED-SORT-FILE
003180                  THRU 260000-END-FEED-SORT-FILE
003190               OUTPUT PROCEDURE 270000-BEGIN-WRITE-ANALYZED-RPT
003200                  THRU 270000-END-WRITE-ANALYZED-RPT
003210
003220           PERFORM 290000-BEGIN-CLOSE-PROGRAM
003230              THRU 290000-END-CLOSE-PROGRAM
003240
003250           STOP RUN.
003260
003270*    1988-06-14 MO - STRATEGY RESOLUTION ADDED HERE.
003280       100000-BEGIN-INITIALIZE-PROGRAM.
003290           IF RERUN-TRACE-REQUESTED
003300              DISPLAY "TSKANLZ - TRACE SWITCH ON, UPSI-0 SET"
003310           END-IF
003320
003330           OPEN INPUT CONTROL-FILE
003340           READ CONTROL-FILE
003350               AT END
003360                  MOVE "SMART_BALANCE   " TO WS-REQUESTED-STRATEGY
003370                  MOVE SPACES TO WS-PROCESSING-DATE
003380               NOT AT END
003390                  MOVE CF-PROCESSING-DATE TO WS-PROCESSING-DATE
003400                  MOVE CF-STRATEGY-KEY    TO WS-REQUESTED-STRATEGY
003410           END-READ
003420           CLOSE CONTROL-FILE
003430
003440           PERFORM 210000-BEGIN-RESOLVE-STRATEGY-KEY
003450              THRU 210000-END-RESOLVE-STRATEGY-KEY
003460
003470           MOVE WS-PROCESSING-DATE TO WS-DATE-SCRATCH
003480           PERFORM 222000-BEGIN-VALIDATE-DATE-PATTERN
003490              THRU 222000-END-VALIDATE-DATE-PATTERN
003500           IF WS-PATTERN-OK
003510              MOVE WS-DS-YEAR  TO WS-SERIAL-Y
003520              MOVE WS-DS-MONTH TO WS-SERIAL-M
003530              MOVE WS-DS-DAY   TO WS-SERIAL-D
003540              PERFORM 224000-BEGIN-DETERMINE-LEAP-YEAR
003550                 THRU 224000-END-DETERMINE-LEAP-YEAR
003560              PERFORM 225000-BEGIN-COMPUTE-SERIAL-DAY
003570                 THRU 225000-END-COMPUTE-SERIAL-DAY
003580              MOVE WS-SERIAL-RESULT TO WS-PROC-SERIAL-CACHE
003590           ELSE
003600              MOVE 0 TO WS-PROC-SERIAL-CACHE
003610           END-IF
003620
003630           OPEN INPUT  TASKS-IN-FILE
003640           OPEN OUTPUT ANALYZED-OUT-FILE
003650           MOVE 0   TO WS-TASK-COUNT
003660           MOVE "N" TO WS-EOF-SW.
003670       100000-END-INITIALIZE-PROGRAM.
003680           EXIT.
003690
003700       210000-BEGIN-RESOLVE-STRATEGY-KEY.
003710           MOVE "N" TO WS-STRAT-FOUND-SW
003720           PERFORM 211000-BEGIN-SCAN-ONE-STRATEGY
003730              THRU 211000-END-SCAN-ONE-STRATEGY
003740              VARYING SC-ROW-IDX FROM 1 BY 1
003750              UNTIL SC-ROW-IDX > 4 OR WS-STRAT-FOUND
003760           IF NOT WS-STRAT-FOUND
003770              MOVE "SMART_BALANCE   " TO WS-ACTIVE-STRATEGY
003780           END-IF.
003790       210000-END-RESOLVE-STRATEGY-KEY.
003800           EXIT.
003810
003820       211000-BEGIN-SCAN-ONE-STRATEGY.
003830           IF SC-STRAT-KEY(SC-ROW-IDX) = WS-REQUESTED-STRATEGY
003840              MOVE SC-STRAT-KEY(SC-ROW-IDX) TO WS-ACTIVE-STRATEGY
003850              MOVE "Y" TO WS-STRAT-FOUND-SW
003860           END-IF.
003870       211000-END-SCAN-ONE-STRATEGY.
003880           EXIT.
003890
003900       110000-BEGIN-LOAD-TASK-TABLE.
003910           PERFORM 111000-BEGIN-READ-ONE-TASK
003920              THRU 111000-END-READ-ONE-TASK
003930              UNTIL WS-TASKS-EOF OR WS-TASK-COUNT = 100.
003940       110000-END-LOAD-TASK-TABLE.
003950           EXIT.
003960
003970       111000-BEGIN-READ-ONE-TASK.
003980           READ TASKS-IN-FILE
003990               AT END
004000                  MOVE "Y" TO WS-EOF-SW
004010               NOT AT END
004020                  PERFORM 112000-BEGIN-STORE-TASK-ROW
004030                     THRU 112000-END-STORE-TASK-ROW
004040           END-READ.
004050       111000-END-READ-ONE-TASK.
004060           EXIT.
004070
004080*    1991-09-17 MO - TASK-ID ASSIGNMENT BY SEQUENCE ADDED.
004090       112000-BEGIN-STORE-TASK-ROW.
004100           ADD 1 TO WS-TASK-COUNT
004110           SET WS-TASK-TIDX TO WS-TASK-COUNT
004120
004130           IF TR-TASK-ID = 0
004140              MOVE WS-TASK-COUNT TO WS-T-TASK-ID(WS-TASK-TIDX)
004150           ELSE
004160              MOVE TR-TASK-ID    TO WS-T-TASK-ID(WS-TASK-TIDX)
004170           END-IF
004180
004190           MOVE TR-TITLE     TO WS-T-TITLE(WS-TASK-TIDX)
004200           MOVE TR-DUE-DATE  TO WS-T-DUE-DATE(WS-TASK-TIDX)
004210           MOVE TR-DEP-COUNT TO WS-T-DEP-COUNT(WS-TASK-TIDX)
004220
004230           PERFORM 113000-BEGIN-COPY-DEP-IDS
004240              THRU 113000-END-COPY-DEP-IDS
004250
004260           IF TR-IMPORTANCE = 0
004270              MOVE 5 TO WS-T-IMPORTANCE-D(WS-TASK-TIDX)
004280           ELSE
004290              MOVE TR-IMPORTANCE TO WS-T-IMPORTANCE-D(WS-TASK-TIDX)
004300           END-IF
004310           MOVE WS-T-IMPORTANCE-D(WS-TASK-TIDX)
004320             TO WS-T-IMPORTANCE(WS-TASK-TIDX)
004330           IF WS-T-IMPORTANCE(WS-TASK-TIDX) > 10
004340              MOVE 10 TO WS-T-IMPORTANCE(WS-TASK-TIDX)
004350           END-IF
004360
004370           IF TR-EST-HOURS = 0
004380              MOVE 1 TO WS-T-EST-HOURS(WS-TASK-TIDX)
004390           ELSE
004400              MOVE TR-EST-HOURS TO WS-T-EST-HOURS(WS-TASK-TIDX)
004410           END-IF.
004420       112000-END-STORE-TASK-ROW.
004430           EXIT.
004440
004450       113000-BEGIN-COPY-DEP-IDS.
004460           PERFORM 113010-BEGIN-COPY-ONE-DEP-ID
004470              THRU 113010-END-COPY-ONE-DEP-ID
004480              VARYING WS-DEP-SUB FROM 1 BY 1
004490              UNTIL WS-DEP-SUB > 10.
004500       113000-END-COPY-DEP-IDS.
004510           EXIT.
004520
004530       113010-BEGIN-COPY-ONE-DEP-ID.
004540           MOVE TR-DEP-ID(WS-DEP-SUB)
004550             TO WS-T-DEP-ID(WS-TASK-TIDX, WS-DEP-SUB).
004560       113010-END-COPY-ONE-DEP-ID.
004570           EXIT.
004580
004590       200000-BEGIN-SCORE-ALL-TASKS.
004600           PERFORM 205000-BEGIN-SCORE-ONE-TASK
004610              THRU 205000-END-SCORE-ONE-TASK
004620              VARYING WS-TASK-TIDX FROM 1 BY 1
004630              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
004640       200000-END-SCORE-ALL-TASKS.
004650           EXIT.
004660
004670       205000-BEGIN-SCORE-ONE-TASK.
004680           PERFORM 221000-BEGIN-PARSE-DUE-DATE
004690              THRU 221000-END-PARSE-DUE-DATE
004700           PERFORM 220000-BEGIN-CALCULATE-TASK-SCORE
004710              THRU 220000-END-CALCULATE-TASK-SCORE
004720           PERFORM 230000-BEGIN-CLASSIFY-PRIORITY-LEVEL
004730              THRU 230000-END-CLASSIFY-PRIORITY-LEVEL
004740           PERFORM 240000-BEGIN-BUILD-EXPLANATION-TEXT
004750              THRU 240000-END-BUILD-EXPLANATION-TEXT.
004760       205000-END-SCORE-ONE-TASK.
004770           EXIT.
004780
004790*    1998-11-30 RFD - Y2K REVIEW, SEE HEADER.
004800       221000-BEGIN-PARSE-DUE-DATE.
004810           IF WS-T-DUE-DATE(WS-TASK-TIDX) = SPACES
004820              MOVE 0   TO WS-DAYS-DIFF
004830              MOVE "Y" TO WS-DATE-KNOWN-SW
004840           ELSE
004850              MOVE WS-T-DUE-DATE(WS-TASK-TIDX) TO WS-DATE-SCRATCH
004860              PERFORM 222000-BEGIN-VALIDATE-DATE-PATTERN
004870                 THRU 222000-END-VALIDATE-DATE-PATTERN
004880              IF WS-PATTERN-OK
004890                 MOVE WS-DS-YEAR  TO WS-SERIAL-Y
004900                 MOVE WS-DS-MONTH TO WS-SERIAL-M
004910                 MOVE WS-DS-DAY   TO WS-SERIAL-D
004920                 PERFORM 224000-BEGIN-DETERMINE-LEAP-YEAR
004930                    THRU 224000-END-DETERMINE-LEAP-YEAR
004940                 PERFORM 223000-BEGIN-VALIDATE-MONTH-DAY-RANGE
004950                    THRU 223000-END-VALIDATE-MONTH-DAY-RANGE
004960                 IF WS-RANGE-OK
004970                    PERFORM 225000-BEGIN-COMPUTE-SERIAL-DAY
004980                       THRU 225000-END-COMPUTE-SERIAL-DAY
004990                    MOVE WS-SERIAL-RESULT TO WS-DUE-SERIAL
005000                    COMPUTE WS-DAYS-DIFF =
005010                       WS-DUE-SERIAL - WS-PROC-SERIAL-CACHE
005020                    MOVE "Y" TO WS-DATE-KNOWN-SW
005030                 ELSE
005040                    MOVE "N" TO WS-DATE-KNOWN-SW
005050                 END-IF
005060              ELSE
005070                 MOVE "N" TO WS-DATE-KNOWN-SW
005080              END-IF
005090           END-IF.
005100       221000-END-PARSE-DUE-DATE.
005110           EXIT.
005120
005130       222000-BEGIN-VALIDATE-DATE-PATTERN.
005140           MOVE "N" TO WS-PATTERN-OK-SW
005150           IF  WS-DS-DASH1 = "-" AND WS-DS-DASH2 = "-"
005160           AND WS-DS-YEAR  IS NUMERIC
005170           AND WS-DS-MONTH IS NUMERIC
005180           AND WS-DS-DAY   IS NUMERIC
005190              MOVE "Y" TO WS-PATTERN-OK-SW
005200           END-IF.
005210       222000-END-VALIDATE-DATE-PATTERN.
005220           EXIT.
005230
005240       223000-BEGIN-VALIDATE-MONTH-DAY-RANGE.
005250           MOVE "N" TO WS-RANGE-OK-SW
005260           IF WS-SERIAL-M >= 1 AND WS-SERIAL-M <= 12
005270              SET WS-DIM-IDX TO WS-SERIAL-M
005280              MOVE WS-DIM(WS-DIM-IDX) TO WS-MAX-DAY
005290              IF WS-SERIAL-M = 2 AND WS-ISLEAP
005300                 MOVE 29 TO WS-MAX-DAY
005310              END-IF
005320              IF WS-SERIAL-D >= 1 AND WS-SERIAL-D <= WS-MAX-DAY
005330                 MOVE "Y" TO WS-RANGE-OK-SW
005340              END-IF
005350           END-IF.
005360       223000-END-VALIDATE-MONTH-DAY-RANGE.
005370           EXIT.
005380
005390       224000-BEGIN-DETERMINE-LEAP-YEAR.
005400           DIVIDE WS-SERIAL-Y BY 4   GIVING WS-SERIAL-Q4
005410                                     REMAINDER WS-SERIAL-R4
005420           DIVIDE WS-SERIAL-Y BY 100 GIVING WS-SERIAL-Q100
005430                                     REMAINDER WS-SERIAL-R100
005440           DIVIDE WS-SERIAL-Y BY 400 GIVING WS-SERIAL-Q400
005450                                     REMAINDER WS-SERIAL-R400
005460           MOVE "N" TO WS-ISLEAP-SW
005470           IF WS-SERIAL-R4 = 0 AND WS-SERIAL-R100 NOT = 0
005480              MOVE "Y" TO WS-ISLEAP-SW
005490           END-IF
005500           IF WS-SERIAL-R400 = 0
005510              MOVE "Y" TO WS-ISLEAP-SW
005520           END-IF.
005530       224000-END-DETERMINE-LEAP-YEAR.
005540           EXIT.
005550
005560       225000-BEGIN-COMPUTE-SERIAL-DAY.
005570           SUBTRACT 1 FROM WS-SERIAL-Y GIVING WS-SERIAL-YB
005580           DIVIDE WS-SERIAL-YB BY 4   GIVING WS-SERIAL-Q4
005590                                     REMAINDER WS-SERIAL-R4
005600           DIVIDE WS-SERIAL-YB BY 100 GIVING WS-SERIAL-Q100
005610                                     REMAINDER WS-SERIAL-R100
005620           DIVIDE WS-SERIAL-YB BY 400 GIVING WS-SERIAL-Q400
005630                                     REMAINDER WS-SERIAL-R400
005640           COMPUTE WS-SERIAL-LEAPCNT =
005650              WS-SERIAL-Q4 - WS-SERIAL-Q100 + WS-SERIAL-Q400
005660           COMPUTE WS-DAYS-BEFORE-YEAR =
005670              (WS-SERIAL-YB * 365) + WS-SERIAL-LEAPCNT
005680           ADD 1 TO WS-SERIAL-Y
005690           SET WS-CUM-IDX TO WS-SERIAL-M
005700           MOVE WS-CUM-DAYS(WS-CUM-IDX) TO WS-DAYS-BEFORE-MONTH
005710           IF WS-SERIAL-M > 2 AND WS-ISLEAP
005720              ADD 1 TO WS-DAYS-BEFORE-MONTH
005730           END-IF
005740           COMPUTE WS-SERIAL-RESULT =
005750              WS-DAYS-BEFORE-YEAR + WS-DAYS-BEFORE-MONTH
005760                                  + WS-SERIAL-D.
005770       225000-END-COMPUTE-SERIAL-DAY.
005780           EXIT.
005790
005800*    1990-02-19 MO - URGENCY TABLE REVISED, SEE HEADER.
005810*    2001-05-21 CKB - COMBO BONUS ADDED BELOW (RULE 5).
005820       220000-BEGIN-CALCULATE-TASK-SCORE.
005830           MOVE 0 TO WS-T-SCORE(WS-TASK-TIDX)
005840
005850           IF NOT WS-DATE-KNOWN
005860              ADD 15 TO WS-T-SCORE(WS-TASK-TIDX)
005870           ELSE
005880              IF WS-DAYS-DIFF < 0
005890                 COMPUTE WS-ABS-DAYS = 0 - WS-DAYS-DIFF
005900                 COMPUTE WS-T-SCORE(WS-TASK-TIDX) =
005910                    WS-T-SCORE(WS-TASK-TIDX) + 100
005920                                          + (WS-ABS-DAYS * 10)
005930              ELSE
005940                 IF WS-DAYS-DIFF = 0
005950                    ADD 80 TO WS-T-SCORE(WS-TASK-TIDX)
005960                 ELSE
005970                    IF WS-DAYS-DIFF = 1
005980                       ADD 60 TO WS-T-SCORE(WS-TASK-TIDX)
005990                    ELSE
006000                       IF WS-DAYS-DIFF >= 2 AND WS-DAYS-DIFF <= 3
006010                          ADD 40 TO WS-T-SCORE(WS-TASK-TIDX)
006020                       ELSE
006030                          IF WS-DAYS-DIFF >= 4
006040                          AND WS-DAYS-DIFF <= 7
006050                             ADD 20 TO WS-T-SCORE(WS-TASK-TIDX)
006060                          ELSE
006070                             DIVIDE WS-DAYS-DIFF BY 7
006080                                GIVING WS-WEEKS-OVER
006090                             COMPUTE WS-URG-TAIL =
006100                                10 - WS-WEEKS-OVER
006110                             IF WS-URG-TAIL < 0
006120                                MOVE 0 TO WS-URG-TAIL
006130                             END-IF
006140                             ADD WS-URG-TAIL
006150                               TO WS-T-SCORE(WS-TASK-TIDX)
006160                          END-IF
006170                       END-IF
006180                    END-IF
006190                 END-IF
006200              END-IF
006210           END-IF
006220
006230           COMPUTE WS-T-SCORE(WS-TASK-TIDX) =
006240              WS-T-SCORE(WS-TASK-TIDX)
006250                + (WS-T-IMPORTANCE(WS-TASK-TIDX) * 8)
006260
006270           IF WS-T-EST-HOURS(WS-TASK-TIDX) <= 1
006280              ADD 15 TO WS-T-SCORE(WS-TASK-TIDX)
006290           ELSE
006300              IF WS-T-EST-HOURS(WS-TASK-TIDX) = 2
006310                 ADD 10 TO WS-T-SCORE(WS-TASK-TIDX)
006320              ELSE
006330                 IF WS-T-EST-HOURS(WS-TASK-TIDX) >= 3
006340                 AND WS-T-EST-HOURS(WS-TASK-TIDX) <= 4
006350                    ADD 5 TO WS-T-SCORE(WS-TASK-TIDX)
006360                 ELSE
006370                    COMPUTE WS-EFFORT-PENALTY =
006380                       (WS-T-EST-HOURS(WS-TASK-TIDX) - 4) * 2
006390                    SUBTRACT WS-EFFORT-PENALTY
006400                      FROM WS-T-SCORE(WS-TASK-TIDX)
006410                 END-IF
006420              END-IF
006430           END-IF
006440
006450           IF WS-T-DEP-COUNT(WS-TASK-TIDX) = 0
006460              ADD 5 TO WS-T-SCORE(WS-TASK-TIDX)
006470           END-IF
006480
006490           IF WS-DATE-KNOWN
006500              IF WS-DAYS-DIFF < 0
006510              AND WS-T-IMPORTANCE(WS-TASK-TIDX) >= 8
006520                 ADD 25 TO WS-T-SCORE(WS-TASK-TIDX)
006530              END-IF
006540              IF WS-T-EST-HOURS(WS-TASK-TIDX) <= 2
006550              AND WS-T-IMPORTANCE(WS-TASK-TIDX) >= 7
006560                 ADD 10 TO WS-T-SCORE(WS-TASK-TIDX)
006570              END-IF
006580           END-IF
006590
006600           IF WS-T-SCORE(WS-TASK-TIDX) < 0
006610              MOVE 0 TO WS-T-SCORE(WS-TASK-TIDX)
006620           END-IF.
006630       220000-END-CALCULATE-TASK-SCORE.
006640           EXIT.
006650
006660       230000-BEGIN-CLASSIFY-PRIORITY-LEVEL.
006670           IF WS-T-SCORE(WS-TASK-TIDX) >= 100
006680              MOVE "CRITICAL" TO WS-T-LEVEL(WS-TASK-TIDX)
006690           ELSE
006700              IF WS-T-SCORE(WS-TASK-TIDX) >= 70
006710                 MOVE "HIGH"     TO WS-T-LEVEL(WS-TASK-TIDX)
006720              ELSE
006730                 IF WS-T-SCORE(WS-TASK-TIDX) >= 40
006740                    MOVE "MEDIUM" TO WS-T-LEVEL(WS-TASK-TIDX)
006750                 ELSE
006760                    IF WS-T-SCORE(WS-TASK-TIDX) >= 20
006770                       MOVE "LOW" TO WS-T-LEVEL(WS-TASK-TIDX)
006780                    ELSE
006790                       MOVE "MINIMAL" TO WS-T-LEVEL(WS-TASK-TIDX)
006800                    END-IF
006810                 END-IF
006820              END-IF
006830           END-IF.
006840       230000-END-CLASSIFY-PRIORITY-LEVEL.
006850           EXIT.
006860
006870*    1996-01-08 RFD - EFFORT FRAGMENT SKIP RULE, SEE HEADER.
006880       240000-BEGIN-BUILD-EXPLANATION-TEXT.
006890           MOVE 0 TO WS-FRAG-COUNT
006900           MOVE SPACES TO WS-FRAGMENT(1) WS-FRAGMENT(2)
006910                          WS-FRAGMENT(3)
006920
006930           PERFORM 241000-BEGIN-ADD-DATE-FRAGMENT
006940              THRU 241000-END-ADD-DATE-FRAGMENT
006950           PERFORM 242000-BEGIN-ADD-IMPORTANCE-FRAGMENT
006960              THRU 242000-END-ADD-IMPORTANCE-FRAGMENT
006970           PERFORM 243000-BEGIN-ADD-EFFORT-FRAGMENT
006980              THRU 243000-END-ADD-EFFORT-FRAGMENT
006990
007000           PERFORM 244000-BEGIN-ASSEMBLE-EXPLANATION
007010              THRU 244000-END-ASSEMBLE-EXPLANATION.
007020       240000-END-BUILD-EXPLANATION-TEXT.
007030           EXIT.
007040
007050       241000-BEGIN-ADD-DATE-FRAGMENT.
007060           IF NOT WS-DATE-KNOWN
007070              ADD 1 TO WS-FRAG-COUNT
007080              MOVE "Date unclear" TO WS-FRAGMENT(WS-FRAG-COUNT)
007090           ELSE
007100              IF WS-DAYS-DIFF < 0
007110                 COMPUTE WS-ABS-DAYS = 0 - WS-DAYS-DIFF
007120                 MOVE WS-ABS-DAYS TO WS-EDIT-SOURCE
007130                 PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007140                    THRU 901000-END-TRIM-NUMBER-TO-TEXT
007150                 ADD 1 TO WS-FRAG-COUNT
007160                 STRING "OVERDUE by "              DELIMITED SIZE
007170                        WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
007180                                                    DELIMITED SIZE
007190                        " days"                     DELIMITED SIZE
007200                   INTO WS-FRAGMENT(WS-FRAG-COUNT)
007210                 END-STRING
007220              ELSE
007230                 IF WS-DAYS-DIFF = 0
007240                    ADD 1 TO WS-FRAG-COUNT
007250                    MOVE "Due TODAY" TO WS-FRAGMENT(WS-FRAG-COUNT)
007260                 ELSE
007270                    IF WS-DAYS-DIFF >= 1 AND WS-DAYS-DIFF <= 3
007280                       MOVE WS-DAYS-DIFF TO WS-EDIT-SOURCE
007290                       PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007300                          THRU 901000-END-TRIM-NUMBER-TO-TEXT
007310                       ADD 1 TO WS-FRAG-COUNT
007320                       STRING "Due in "           DELIMITED SIZE
007330                              WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
007340                                                   DELIMITED SIZE
007350                              " days"              DELIMITED SIZE
007360                         INTO WS-FRAGMENT(WS-FRAG-COUNT)
007370                       END-STRING
007380                    END-IF
007390                 END-IF
007400              END-IF
007410           END-IF.
007420       241000-END-ADD-DATE-FRAGMENT.
007430           EXIT.
007440
007450       242000-BEGIN-ADD-IMPORTANCE-FRAGMENT.
007460           IF WS-T-IMPORTANCE(WS-TASK-TIDX) >= 8
007470              MOVE WS-T-IMPORTANCE(WS-TASK-TIDX) TO WS-EDIT-SOURCE
007480              PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007490                 THRU 901000-END-TRIM-NUMBER-TO-TEXT
007500              ADD 1 TO WS-FRAG-COUNT
007510              STRING "Very important ("         DELIMITED SIZE
007520                     WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
007530                                                  DELIMITED SIZE
007540                     "/10)"                       DELIMITED SIZE
007550                INTO WS-FRAGMENT(WS-FRAG-COUNT)
007560              END-STRING
007570           ELSE
007580              IF WS-T-IMPORTANCE(WS-TASK-TIDX) >= 6
007590              AND WS-T-IMPORTANCE(WS-TASK-TIDX) <= 7
007600                 MOVE WS-T-IMPORTANCE(WS-TASK-TIDX)
007610                   TO WS-EDIT-SOURCE
007620                 PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007630                    THRU 901000-END-TRIM-NUMBER-TO-TEXT
007640                 ADD 1 TO WS-FRAG-COUNT
007650                 STRING "Important ("          DELIMITED SIZE
007660                        WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
007670                                                 DELIMITED SIZE
007680                        "/10)"                    DELIMITED SIZE
007690                   INTO WS-FRAGMENT(WS-FRAG-COUNT)
007700                 END-STRING
007710              END-IF
007720           END-IF.
007730       242000-END-ADD-IMPORTANCE-FRAGMENT.
007740           EXIT.
007750
007760       243000-BEGIN-ADD-EFFORT-FRAGMENT.
007770           IF WS-T-EST-HOURS(WS-TASK-TIDX) <= 1
007780              ADD 1 TO WS-FRAG-COUNT
007790              MOVE "Quick win (<=1h)" TO WS-FRAGMENT(WS-FRAG-COUNT)
007800           ELSE
007810              IF WS-T-EST-HOURS(WS-TASK-TIDX) = 2
007820                 ADD 1 TO WS-FRAG-COUNT
007830                 MOVE "Fast task (<=2h)"
007840                   TO WS-FRAGMENT(WS-FRAG-COUNT)
007850              END-IF
007860           END-IF.
007870       243000-END-ADD-EFFORT-FRAGMENT.
007880           EXIT.
007890
007900       244000-BEGIN-ASSEMBLE-EXPLANATION.
007910           MOVE SPACES TO WS-EXPL-WORK
007920           MOVE WS-T-SCORE(WS-TASK-TIDX) TO WS-EDIT-SOURCE
007930           PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007940              THRU 901000-END-TRIM-NUMBER-TO-TEXT
007950           MOVE 1 TO WS-EXPL-POINTER
007960           STRING "Priority: "                    DELIMITED SIZE
007970                  WS-T-LEVEL(WS-TASK-TIDX)         DELIMITED SPACE
007980                  " (Score: "                      DELIMITED SIZE
007990                  WS-EDIT-TRIMMED(1:WS-EDIT-LEN)    DELIMITED SIZE
008000                  ")"                              DELIMITED SIZE
008010             INTO WS-EXPL-WORK
008020             WITH POINTER WS-EXPL-POINTER
008030           END-STRING
008040
008050           IF WS-FRAG-COUNT > 0
008060              STRING " - " DELIMITED SIZE
008070                INTO WS-EXPL-WORK
008080                WITH POINTER WS-EXPL-POINTER
008090              END-STRING
008100              PERFORM 245000-BEGIN-APPEND-ONE-FRAGMENT
008110                 THRU 245000-END-APPEND-ONE-FRAGMENT
008120                 VARYING WS-FRAG-SUB FROM 1 BY 1
008130                 UNTIL WS-FRAG-SUB > WS-FRAG-COUNT
008140           END-IF
008150
008160           MOVE WS-EXPL-WORK TO WS-T-EXPLANATION(WS-TASK-TIDX).
008170       244000-END-ASSEMBLE-EXPLANATION.
008180           EXIT.
008190
008200       245000-BEGIN-APPEND-ONE-FRAGMENT.
008210           IF WS-FRAG-SUB > 1
008220              STRING ", " DELIMITED SIZE
008230                INTO WS-EXPL-WORK
008240                WITH POINTER WS-EXPL-POINTER
008250              END-STRING
008260           END-IF
008270           STRING WS-FRAGMENT(WS-FRAG-SUB) DELIMITED SPACE
008280             INTO WS-EXPL-WORK
008290             WITH POINTER WS-EXPL-POINTER
008300           END-STRING.
008310       245000-END-APPEND-ONE-FRAGMENT.
008320           EXIT.
008330
008340*    1988-06-14 MO - FOUR STRATEGY KEYS ADDED, SEE HEADER.
008350       250000-BEGIN-COMPUTE-STRATEGY-KEYS.
008360           PERFORM 251000-BEGIN-COMPUTE-ONE-STRATEGY-KEY
008370              THRU 251000-END-COMPUTE-ONE-STRATEGY-KEY
008380              VARYING WS-TASK-TIDX FROM 1 BY 1
008390              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
008400       250000-END-COMPUTE-STRATEGY-KEYS.
008410           EXIT.
008420
008430*    1993-11-03 CKB - HIGH-IMPACT TRUNCATION FIX, SEE HEADER.
008440       251000-BEGIN-COMPUTE-ONE-STRATEGY-KEY.
008450           IF WS-ACTIVE-STRATEGY = "FASTEST_WINS    "
008460              PERFORM 252000-BEGIN-KEY-FASTEST-WINS
008470                 THRU 252000-END-KEY-FASTEST-WINS
008480           ELSE
008490              IF WS-ACTIVE-STRATEGY = "HIGH_IMPACT     "
008500                 PERFORM 253000-BEGIN-KEY-HIGH-IMPACT
008510                    THRU 253000-END-KEY-HIGH-IMPACT
008520              ELSE
008530                 IF WS-ACTIVE-STRATEGY = "DEADLINE_DRIVEN "
008540                    PERFORM 254000-BEGIN-KEY-DEADLINE-DRIVEN
008550                       THRU 254000-END-KEY-DEADLINE-DRIVEN
008560                 ELSE
008570                    MOVE WS-T-SCORE(WS-TASK-TIDX)
008580                      TO WS-T-STRAT-KEY(WS-TASK-TIDX)
008590                 END-IF
008600              END-IF
008610           END-IF.
008620       251000-END-COMPUTE-ONE-STRATEGY-KEY.
008630           EXIT.
008640
008650       252000-BEGIN-KEY-FASTEST-WINS.
008660           IF WS-T-EST-HOURS(WS-TASK-TIDX) <= 1
008670              MOVE 50 TO WS-FASTEST-BONUS
008680           ELSE
008690              IF WS-T-EST-HOURS(WS-TASK-TIDX) = 2
008700                 MOVE 30 TO WS-FASTEST-BONUS
008710              ELSE
008720                 IF WS-T-EST-HOURS(WS-TASK-TIDX) >= 3
008730                 AND WS-T-EST-HOURS(WS-TASK-TIDX) <= 4
008740                    MOVE 15 TO WS-FASTEST-BONUS
008750                 ELSE
008760                    MOVE 0 TO WS-FASTEST-BONUS
008770                 END-IF
008780              END-IF
008790           END-IF
008800           COMPUTE WS-T-STRAT-KEY(WS-TASK-TIDX) =
008810              WS-T-SCORE(WS-TASK-TIDX) + WS-FASTEST-BONUS.
008820       252000-END-KEY-FASTEST-WINS.
008830           EXIT.
008840
008850       253000-BEGIN-KEY-HIGH-IMPACT.
008860           COMPUTE WS-T-STRAT-KEY(WS-TASK-TIDX) =
008870              (WS-T-IMPORTANCE-D(WS-TASK-TIDX) * 20)
008880                + (WS-T-SCORE(WS-TASK-TIDX) * 0.3).
008890       253000-END-KEY-HIGH-IMPACT.
008900           EXIT.
008910
008920       254000-BEGIN-KEY-DEADLINE-DRIVEN.
008930           IF NOT WS-DATE-KNOWN
008940              MOVE 100 TO WS-DEADLINE-URG
008950           ELSE
008960              IF WS-DAYS-DIFF < 0
008970                 COMPUTE WS-ABS-DAYS = 0 - WS-DAYS-DIFF
008980                 COMPUTE WS-DEADLINE-URG =
008990                    1000 + (WS-ABS-DAYS * 50)
009000              ELSE
009010                 IF WS-DAYS-DIFF = 0
009020                    MOVE 500 TO WS-DEADLINE-URG
009030                 ELSE
009040                    IF WS-DAYS-DIFF = 1
009050                       MOVE 400 TO WS-DEADLINE-URG
009060                    ELSE
009070                       IF WS-DAYS-DIFF >= 2 AND WS-DAYS-DIFF <= 3
009080                          MOVE 300 TO WS-DEADLINE-URG
009090                       ELSE
009100                          IF WS-DAYS-DIFF >= 4
009110                          AND WS-DAYS-DIFF <= 7
009120                             MOVE 200 TO WS-DEADLINE-URG
009130                          ELSE
009140                             COMPUTE WS-DEADLINE-TAIL =
009150                                100 - WS-DAYS-DIFF
009160                             IF WS-DEADLINE-TAIL < 0
009170                                MOVE 0 TO WS-DEADLINE-URG
009180                             ELSE
009190                                MOVE WS-DEADLINE-TAIL
009200                                  TO WS-DEADLINE-URG
009210                             END-IF
009220                          END-IF
009230                       END-IF
009240                    END-IF
009250                 END-IF
009260              END-IF
009270           END-IF
009280           COMPUTE WS-T-STRAT-KEY(WS-TASK-TIDX) =
009290              WS-DEADLINE-URG + (WS-T-SCORE(WS-TASK-TIDX) * 0.2).
009300       254000-END-KEY-DEADLINE-DRIVEN.
009310           EXIT.
009320
009330       260000-BEGIN-FEED-SORT-FILE.
009340           PERFORM 261000-BEGIN-RELEASE-ONE-ROW
009350              THRU 261000-END-RELEASE-ONE-ROW
009360              VARYING WS-TASK-TIDX FROM 1 BY 1
009370              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
009380       260000-END-FEED-SORT-FILE.
009390           EXIT.
009400
009410       261000-BEGIN-RELEASE-ONE-ROW.
009420           MOVE WS-T-STRAT-KEY(WS-TASK-TIDX)   TO SR-STRAT-KEY
009430           MOVE WS-T-TASK-ID(WS-TASK-TIDX)     TO SR-TASK-ID
009440           MOVE WS-T-TITLE(WS-TASK-TIDX)       TO SR-TITLE
009450           MOVE WS-T-DUE-DATE(WS-TASK-TIDX)    TO SR-DUE-DATE
009460           MOVE WS-T-SCORE(WS-TASK-TIDX)       TO SR-SCORE
009470           MOVE WS-T-LEVEL(WS-TASK-TIDX)       TO SR-LEVEL
009480           MOVE WS-T-EXPLANATION(WS-TASK-TIDX) TO SR-EXPLANATION
009490           RELEASE SR-SORT-REC.
009500       261000-END-RELEASE-ONE-ROW.
009510           EXIT.
009520
009530       270000-BEGIN-WRITE-ANALYZED-RPT.
009540           MOVE 0   TO WS-RANK
009550           MOVE "N" TO WS-SORT-EOF-SW
009560           PERFORM 272000-BEGIN-RETURN-ONE-ROW
009570              THRU 272000-END-RETURN-ONE-ROW
009580              UNTIL WS-SORT-EOF
009590           PERFORM 280000-BEGIN-WRITE-TRAILER
009600              THRU 280000-END-WRITE-TRAILER.
009610       270000-END-WRITE-ANALYZED-RPT.
009620           EXIT.
009630
009640       272000-BEGIN-RETURN-ONE-ROW.
009650           RETURN SORT-SCORED-TASKS
009660               AT END
009670                  MOVE "Y" TO WS-SORT-EOF-SW
009680               NOT AT END
009690                  PERFORM 271000-BEGIN-WRITE-ONE-DETAIL
009700                     THRU 271000-END-WRITE-ONE-DETAIL
009710           END-RETURN.
009720       272000-END-RETURN-ONE-ROW.
009730           EXIT.
009740
009750       271000-BEGIN-WRITE-ONE-DETAIL.
009760           ADD 1 TO WS-RANK
009770           MOVE WS-RANK        TO WS-DL-RANK
009780           MOVE SR-TASK-ID     TO WS-DL-TASKID
009790           MOVE SR-TITLE       TO WS-DL-TITLE
009800           MOVE SR-DUE-DATE    TO WS-DL-DUEDATE
009810           MOVE SR-SCORE       TO WS-DL-SCORE
009820           MOVE SR-LEVEL       TO WS-DL-LEVEL
009830           MOVE SR-EXPLANATION TO WS-DL-EXPL
009840           WRITE AO-PRINT-LINE FROM WS-DETAIL-LINE-FMT.
009850       271000-END-WRITE-ONE-DETAIL.
009860           EXIT.
009870
009880       280000-BEGIN-WRITE-TRAILER.
009890           MOVE WS-TASK-COUNT TO WS-TL-COUNT
009900           WRITE AO-PRINT-LINE FROM WS-TRAILER-LINE-FMT.
009910       280000-END-WRITE-TRAILER.
009920           EXIT.
009930
009940       290000-BEGIN-CLOSE-PROGRAM.
009950           CLOSE TASKS-IN-FILE
009960           CLOSE ANALYZED-OUT-FILE.
009970       290000-END-CLOSE-PROGRAM.
009980           EXIT.
009990
010000*                                                              *
010010*    GENERIC HELPER - RIGHT-JUSTIFIED NUMBER TO TRIMMED TEXT    *
010020*    (NO FUNCTION TRIM IN THIS SHOP'S COMPILER - SEE REQ 09-91) *
010030*                                                              *
010040       901000-BEGIN-TRIM-NUMBER-TO-TEXT.
010050           MOVE WS-EDIT-SOURCE TO WS-EDIT-DISPLAY
010060           MOVE 1 TO WS-EDIT-POS
010070           PERFORM 902000-BEGIN-SCAN-ONE-POSITION
010080              THRU 902000-END-SCAN-ONE-POSITION
010090              VARYING WS-EDIT-POS FROM 1 BY 1
010100              UNTIL WS-EDIT-POS > 5
010110              OR WS-EDIT-DISPLAY(WS-EDIT-POS:1) NOT = SPACE
010120           IF WS-EDIT-POS > 5
010130              MOVE 5 TO WS-EDIT-POS
010140           END-IF
010150           COMPUTE WS-EDIT-LEN = 6 - WS-EDIT-POS
010160           MOVE WS-EDIT-DISPLAY(WS-EDIT-POS:WS-EDIT-LEN)
010170             TO WS-EDIT-TRIMMED.
010180       901000-END-TRIM-NUMBER-TO-TEXT.
010190           EXIT.
010200
010210       902000-BEGIN-SCAN-ONE-POSITION.
010220           CONTINUE.
010230       902000-END-SCAN-ONE-POSITION.
010240           EXIT.
010250
010260       END PROGRAM TSKANLZ.
