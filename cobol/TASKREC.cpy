000100***************************************************************
000200*                                                              *
000300*    T A S K R E C   -   T A S K   I N P U T   R E C O R D     *
000400*                                                              *
000500***************************************************************
000600*    COPYBOOK      TASKREC                                     *
000700*    AUTHOR         M. OKONKWO                                 *
000800*    INSTALLATION   DATA PROCESSING - PRIORITY PLANNING GROUP  *
000900*    WRITTEN        1987-03-02                                 *
001000*                                                              *
001100*    FIXED 91 BYTE RECORD FOR TASKS-IN.  SHARED BY TSKANLZ,     *
001200*    TSKSGST AND TSKDPND SO ALL THREE BATCH JOBS READ THE       *
001300*    SAME TASK FROM THE SAME FILE THE SAME WAY.  DO NOT CHANGE  *
001400*    FIELD WIDTHS WITHOUT RE-RUNNING THE JOBS THAT BUILD        *
001500*    TASKSIN FROM THE PLANNING EXTRACT.                         *
001600*                                                              *
001700*    CHANGE LOG                                                *
001800*    ----------                                                *
001900*    1987-03-02  MO     ORIGINAL COPYBOOK FOR TSKANLZ.          *
002000*    1991-09-17  MO     ADDED TR-DEP-COUNT/TR-DEP-ID TABLE FOR  *
002100*                       THE DEPENDENCY JOB (REQ 114-91).        *
002200*    1996-01-08  RFD    CLAMP NOTE ADDED - IMPORTANCE CAN COME  *
002300*                       IN AS 00 FROM THE OLD EXTRACT.          *
002400*    1999-04-05  RFD    Y2K REVIEW - DUE-DATE IS ALREADY 4 DIGIT*
002500*                       YEAR, NO CENTURY WINDOW NEEDED HERE.    *
002600***************************************************************
002700*                                                              *
002800*    NOTE - THIS RECORD IS EXACTLY 91 BYTES, THE WIDTH SET BY   *
002900*    THE PLANNING EXTRACT JOB.  THE FIELDS BELOW ACCOUNT FOR    *
003000*    ALL 91 BYTES EXACTLY, SO NO FILLER PAD IS CARRIED HERE -   *
003100*    ANY FILLER WOULD PUSH THE RECORD PAST THE FIXED WIDTH THE  *
003200*    EXTRACT JOB WRITES.                                        *
003300*                                                              *
003400    01  TR-TASK-RECORD.
003500        03  TR-TASK-ID              PIC 9(04).
003600*           UNIQUE TASK ID, OR ZERO/BLANK IF THE EXTRACT NEVER
003700*           ASSIGNED ONE - TSKANLZ/TSKSGST/TSKDPND THEN NUMBER
003800*           IT BY INPUT SEQUENCE.
003900        03  TR-TITLE                PIC X(30).
004000        03  TR-DUE-DATE             PIC X(10).
004100*           YYYY-MM-DD, MAY BE BLANK OR GARBLED - SEE THE
004200*           DATE-PARSING PARAGRAPHS IN THE SCORING PROGRAMS.
004300        03  TR-IMPORTANCE           PIC 9(02).
004400*           1-10 SCALE.  00 OR BLANK DEFAULTS TO 05.
004500        03  TR-EST-HOURS            PIC 9(03).
004600*           WHOLE HOURS.  BLANK DEFAULTS TO 001.
004700        03  TR-DEP-COUNT            PIC 9(02).
004800*           HOW MANY OF THE 10 TR-DEP-ID SLOTS BELOW ARE IN USE.
004900        03  TR-DEP-ID               PIC 9(04)
005000                                    OCCURS 10 TIMES
005100                                    INDEXED BY TR-DEP-IDX.
005200*           PREREQUISITE TASK IDS.  UNUSED SLOTS (BEYOND
005300*           TR-DEP-COUNT) ARE ZERO AND ARE NEVER LOOKED AT.
