000100***************************************************************
000200*                                                              *
000300*    S T R A C A T   -   S O R T   S T R A T E G Y   C A T A L O G *
000400*                                                              *
000500***************************************************************
000600*    COPYBOOK      STRACAT                                     *
000700*    AUTHOR         M. OKONKWO                                 *
000800*    INSTALLATION   DATA PROCESSING - PRIORITY PLANNING GROUP  *
000900*    WRITTEN        1991-09-20                                 *
001000*                                                              *
001100*    THE FOUR SORT STRATEGIES A PLANNER MAY PICK IN THE CONTROL *
001200*    RECORD.  LAID OUT AS FILLER BLOCKS, THEN RE-VIEWED AS A    *
001300*    4-ROW TABLE, THE SAME WAY THE OLD FRUIT LOOKUP IN THE      *
001400*    STAFF LIBRARY DID IT - ONE BLOCK PER ENTRY SO A NEW        *
001500*    STRATEGY CAN BE SLOTTED IN WITHOUT DISTURBING THE OTHERS.  *
001600*                                                              *
001700*    CHANGE LOG                                                *
001800*    ----------                                                *
001900*    1991-09-20  MO     ORIGINAL FOUR STRATEGIES FOR TSKANLZ.   *
002000*    1998-11-30  RFD    Y2K REVIEW - NO DATE FIELDS HERE, NO    *
002100*                       CHANGE REQUIRED.                       *
002200***************************************************************
002300    01  SC-STRATEGY-TABLE-LOAD.
002400        03  SC-ROW-01.
002500            05  FILLER              PIC X(16)
002600                                    VALUE "SMART_BALANCE   ".
002700            05  FILLER              PIC X(24)
002800                                    VALUE "Smart Balance           ".
002900            05  FILLER              PIC X(60)
003000                VALUE "Balanced algorithm considering all factors".
003100        03  SC-ROW-02.
003200            05  FILLER              PIC X(16)
003300                                    VALUE "FASTEST_WINS    ".
003400            05  FILLER              PIC X(24)
003500                                    VALUE "Fastest Wins            ".
003600            05  FILLER              PIC X(60)
003700                VALUE "Prioritize low-effort tasks for
003800-    "quick completion".
003900        03  SC-ROW-03.
004000            05  FILLER              PIC X(16)
004100                                    VALUE "HIGH_IMPACT     ".
004200            05  FILLER              PIC X(24)
004300                                    VALUE "High Impact             ".
004400            05  FILLER              PIC X(60)
004500                VALUE "Prioritize importance over everything".
004600        03  SC-ROW-04.
004700            05  FILLER              PIC X(16)
004800                                    VALUE "DEADLINE_DRIVEN ".
004900            05  FILLER              PIC X(24)
005000                                    VALUE "Deadline Driven         ".
005100            05  FILLER              PIC X(60)
005200                VALUE "Prioritize based on due date urgency".
005300    01  SC-STRATEGY-TABLE REDEFINES SC-STRATEGY-TABLE-LOAD.
005400        03  SC-ROW                  OCCURS 4 TIMES
005500                                    INDEXED BY SC-ROW-IDX.
005600            05  SC-STRAT-KEY        PIC X(16).
005700            05  SC-STRAT-NAME       PIC X(24).
005800            05  SC-STRAT-DESC       PIC X(60).
