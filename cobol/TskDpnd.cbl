000100***************************************************************
000110*                                                              *
000120*   TSKDPND  -  TASK DEPENDENCY GRAPH ANALYZER (BATCH)         *
000130*                                                              *
000140***************************************************************
000150       IDENTIFICATION DIVISION.
000160       PROGRAM-ID. TSKDPND.
000170       AUTHOR. M. OKONKWO.
000180       INSTALLATION. DATA PROCESSING - PRIORITY PLANNING GROUP.
000190       DATE-WRITTEN. 1991-09-17.
000200       DATE-COMPILED.
000210       SECURITY. UNCLASSIFIED - INTERNAL PLANNING DATA ONLY.
000220*                                                              *
000230*    CHANGE LOG                                                *
000240*    ----------                                                *
000250*    1991-09-17  MO     ORIGINAL PROGRAM (REQ 114-91).  WALKS   *
000260*                       THE DEPENDENCY LISTS, LOOKS FOR CYCLES  *
000270*                       AND BUILDS A RUN ORDER FOR THE PLANNING *
000280*                       BOARD.                                 *
000290*    1992-04-02  MO     RECURSION STACK SWAPPED FOR AN ARRAY-   *
000300*                       AND-SUBSCRIPT WALK - THIS COMPILER HAS  *
000310*                       NO RECURSIVE PERFORM.                   *
000320*    1994-10-11  CKB    "MOST BLOCKING TASK" STATISTIC ADDED    *
000330*                       PER THE PLANNING BOARD'S REQUEST.       *
000340*    1998-11-30  RFD    Y2K REVIEW - NO DATE FIELDS IN THIS     *
000350*                       PROGRAM, NO CHANGE REQUIRED.            *
000360*    2000-03-15  RFD    UNKNOWN DEPENDENCY IDS NOW SILENTLY     *
000370*                       IGNORED INSTEAD OF ABENDING (REQ 07-00).*
000380*    2005-09-08  DLV    RECOMMENDATIONS SECTION ADDED TO THE    *
000390*                       DEPEND-OUT REPORT (REQ 88-05).          *
000400***************************************************************
000410*                                                              *
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SOURCE-COMPUTER. PENTIUM-100.
000450       OBJECT-COMPUTER. PENTIUM-100.
000460       SPECIAL-NAMES.
000470           C01 IS TOP-OF-FORM
000480           CLASS TASK-DATE-DIGITS IS "0" THRU "9".
000490
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520           SELECT TASKS-IN-FILE ASSIGN TO "TASKSIN"
000530               ORGANIZATION IS SEQUENTIAL
000540               FILE STATUS IS WS-TASKS-STATUS.
000550
000560           SELECT DEPEND-OUT-FILE ASSIGN TO "DEPEND"
000570               ORGANIZATION IS LINE SEQUENTIAL
000580               FILE STATUS IS WS-DEPEND-STATUS.
000590
000600       DATA DIVISION.
000610       FILE SECTION.
000620       FD  TASKS-IN-FILE
000630           RECORD CONTAINS 91 CHARACTERS
000640           LABEL RECORD IS STANDARD.
000650           COPY TASKREC.
000660
000670       FD  DEPEND-OUT-FILE
000680           LABEL RECORD IS STANDARD.
000690       01  DO-PRINT-LINE               PIC X(132).
000700
000710       WORKING-STORAGE SECTION.
000720       77  WS-TASKS-STATUS             PIC X(02) VALUE "00".
000730       77  WS-DEPEND-STATUS            PIC X(02) VALUE "00".
000740
000750       01  WS-SWITCHES.
000760           03  WS-EOF-SW               PIC X(01) VALUE "N".
000770               88  WS-TASKS-EOF                 VALUE "Y".
000780           03  WS-PICKED-SW            PIC X(01) VALUE "N".
000790               88  WS-PICKED-OK                   VALUE "Y".
000800           03  WS-ENQUEUED-SW          PIC X(01) VALUE "N".
000810               88  WS-ENQUEUED-OK                 VALUE "Y".
000820           03  WS-ONE-LEFT-SW          PIC X(01) VALUE "N".
000830               88  WS-ONE-LEFT                    VALUE "Y".
000835           03  FILLER                  PIC X(04) VALUE SPACES.
000840
000850*                                                              *
000860*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD       *
000870*                                                              *
000880       77  WS-TASK-COUNT               PIC 9(03) COMP VALUE 0.
000890       77  WS-TASK-IDX                 PIC 9(03) COMP VALUE 0.
000900       77  WS-OTHER-IDX                PIC 9(03) COMP VALUE 0.
000910       77  WS-DEP-SUB                  PIC 9(02) COMP VALUE 0.
000920       77  WS-DEP-SUB2                 PIC 9(02) COMP VALUE 0.
000930       77  WS-PATH-DEPTH               PIC 9(03) COMP VALUE 0.
000940       77  WS-PATH-DEPTH2              PIC 9(03) COMP VALUE 0.
000950       77  WS-SCAN-FROM-DEPTH          PIC 9(03) COMP VALUE 0.
000960       77  WS-CHAIN-COUNT              PIC 9(03) COMP VALUE 0.
000970       77  WS-ORDER-COUNT              PIC 9(03) COMP VALUE 0.
000980       77  WS-QUEUE-HEAD               PIC 9(03) COMP VALUE 0.
000990       77  WS-QUEUE-TAIL               PIC 9(03) COMP VALUE 0.
001000       77  WS-QUEUE-CURRENT-TIDX       PIC 9(03) COMP VALUE 0.
001010       77  WS-UNRES-COUNT              PIC 9(03) COMP VALUE 0.
001020       77  WS-WARN-COUNT               PIC 9(03) COMP VALUE 0.
001030       77  WS-REC-COUNT                PIC 9(02) COMP VALUE 0.
001040       77  WS-LOOKUP-TIDX              PIC 9(03) COMP VALUE 0.
001050       77  WS-RESOLVED-TIDX            PIC 9(03) COMP VALUE 0.
001060
001070*                                                              *
001080*    THE TASK TABLE (NO SCORING FIELDS - GRAPH DATA ONLY)       *
001090*                                                              *
001100       01  WS-TASK-TABLE.
001110           03  WS-TASK-ROW             OCCURS 1 TO 100 TIMES
001120                                       DEPENDING ON WS-TASK-COUNT
001130                                       INDEXED BY WS-TASK-TIDX
001140                                                   WS-TASK-TIDX3.
001150               05  WS-T-TASK-ID        PIC 9(04).
001160               05  WS-T-TITLE          PIC X(30).
001170               05  WS-T-DEP-COUNT      PIC 9(02).
001180               05  WS-T-DEP-ID         PIC 9(04)
001190                                       OCCURS 10 TIMES.
001200               05  WS-T-DEP-RESOLVED   OCCURS 10 TIMES
001210                                       INDEXED BY WS-T-RES-IDX.
001220                   07  WS-T-DEP-TIDX   PIC 9(03) COMP.
001230*                 ZERO WHEN THE DEPENDENCY ID IS UNKNOWN.
001240               05  WS-T-READY-COUNT    PIC 9(02) COMP.
001250*                 KAHN'S COUNTER - KNOWN-PREREQUISITES REMAINING.
001260               05  WS-T-VISITED-SW     PIC X(01) VALUE "N".
001270                   88  WS-T-VISITED            VALUE "Y".
001280               05  WS-T-ONSTACK-SW     PIC X(01) VALUE "N".
001290                   88  WS-T-ONSTACK            VALUE "Y".
001300               05  WS-T-ORDERED-SW     PIC X(01) VALUE "N".
001310                   88  WS-T-ORDERED            VALUE "Y".
001320               05  WS-T-BLOCKED-COUNT  PIC 9(03) COMP VALUE 0.
001330*                 HOW MANY OTHER TASKS LIST THIS ONE AS A DEP.
001340               05  FILLER              PIC X(05).
001350
001360*                                                              *
001370*    DFS WORKING PATH (REDEFINES THE STACK AS A FLAT ARRAY -    *
001380*    THIS COMPILER HAS NO RECURSIVE PERFORM, SEE 1992-04-02)    *
001390*                                                              *
001400       01  WS-DFS-PATH-LOAD.
001410           03  WS-DFS-PATH-ENTRY       OCCURS 100 TIMES
001420                                       INDEXED BY WS-DFS-PATH-IDX.
001430               05  WS-DFS-PATH-TIDX    PIC 9(03) COMP VALUE 0.
001435               05  WS-DFS-CHILD-SUB    PIC 9(02) COMP VALUE 0.
001438               05  FILLER              PIC X(02) VALUE SPACES.
001450       01  WS-DFS-PATH-TABLE REDEFINES WS-DFS-PATH-LOAD.
001460           03  WS-DFS-PATH-ROW         OCCURS 100 TIMES
001470                                       INDEXED BY WS-DFS-IDX2.
001480               05  WS-DFS-TIDX-VIEW    PIC 9(03) COMP.
001485               05  WS-DFS-SUB-VIEW     PIC 9(02) COMP.
001488               05  FILLER              PIC X(02) VALUE SPACES.
001500
001510*                                                              *
001520*    CIRCULAR CHAINS FOUND - UP TO 20 WARNINGS KEPT             *
001530*                                                              *
001540       01  WS-CHAIN-TABLE.
001550           03  WS-CHAIN-ROW            OCCURS 20 TIMES
001560                                       INDEXED BY WS-CHAIN-IDX.
001570               05  WS-CHAIN-TEXT       PIC X(120) VALUE SPACES.
001580
001590*                                                              *
001600*    THE FIFO QUEUE FOR KAHN'S ORDERING, AS A FLAT ARRAY        *
001610*                                                              *
001620       01  WS-QUEUE-LOAD.
001630           03  WS-QUEUE-ENTRY          OCCURS 100 TIMES
001640                                       INDEXED BY WS-QUEUE-IDX.
001650               05  WS-QUEUE-TIDX       PIC 9(03) COMP VALUE 0.
001660       01  WS-QUEUE-TABLE REDEFINES WS-QUEUE-LOAD.
001670           03  WS-QUEUE-ROW            OCCURS 100 TIMES
001680                                       INDEXED BY WS-QUEUE-IDX2.
001690               05  WS-QUEUE-TIDX-VIEW  PIC 9(03) COMP.
001700
001710*                                                              *
001720*    THE EXECUTION ORDER, BUILT AS TASK-IDX VALUES IN SEQUENCE  *
001730*                                                              *
001740       01  WS-ORDER-TABLE.
001750           03  WS-ORDER-ROW            OCCURS 100 TIMES
001760                                       INDEXED BY WS-ORDER-IDX.
001770               05  WS-ORDER-TIDX       PIC 9(03) COMP VALUE 0.
001771       01  WS-ORDER-TABLE-DSPLY REDEFINES WS-ORDER-TABLE.
001772           03  WS-ORDER-ROW-DSPLY      OCCURS 100 TIMES
001773                                       INDEXED BY WS-ORDER-IDX-D.
001774               05  WS-ORDER-TIDX-DSPLY PIC 9(03).
001780
001790*                                                              *
001800*    STATISTICS                                                *
001810*                                                              *
001820       77  WS-STAT-TOTAL               PIC 9(03) COMP VALUE 0.
001830       77  WS-STAT-WITH-DEPS           PIC 9(03) COMP VALUE 0.
001840       77  WS-STAT-MAX-DEPS            PIC 9(02) COMP VALUE 0.
001850       77  WS-STAT-BLOCKER-TIDX        PIC 9(03) COMP VALUE 0.
001860       77  WS-STAT-BLOCKER-COUNT       PIC 9(03) COMP VALUE 0.
001870
001880*                                                              *
001890*    RECOMMENDATIONS - UP TO 3 KNOWN IN THIS SHOP'S RULES       *
001900*                                                              *
001910       01  WS-REC-TABLE.
001920           03  WS-REC-ROW              OCCURS 3 TIMES
001930                                       INDEXED BY WS-REC-IDX.
001940               05  WS-REC-TYPE         PIC X(11) VALUE SPACES.
001950               05  WS-REC-MESSAGE      PIC X(80) VALUE SPACES.
001955               05  WS-REC-ACTION       PIC X(80) VALUE SPACES.
001958               05  FILLER              PIC X(05) VALUE SPACES.
001970
001980*                                                              *
001990*    NUMBER-TO-TEXT EDIT AREA, SAME HELPER AS THE OTHER PROGRAMS*
002000*                                                              *
002010       77  WS-EDIT-SOURCE              PIC S9(05) COMP VALUE 0.
002020       01  WS-EDIT-DISPLAY             PIC ZZZZ9.
002030       77  WS-EDIT-POS                 PIC 9(02) COMP VALUE 1.
002040       77  WS-EDIT-LEN                 PIC 9(02) COMP VALUE 0.
002050       01  WS-EDIT-TRIMMED             PIC X(05) VALUE SPACES.
002060       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
002070       77  WS-WORK-POINTER             PIC 9(03) COMP VALUE 1.
002080
002090*                                                              *
002100*    PRINT LINE LAYOUTS                                        *
002110*                                                              *
002120       01  WS-HEADING-1-FMT            PIC X(132)
002130                            VALUE "EXECUTION ORDER".
002140       01  WS-HEADING-2-FMT            PIC X(132)
002150                            VALUE "WARNINGS".
002160       01  WS-HEADING-3-FMT            PIC X(132)
002170                            VALUE "STATISTICS".
002180       01  WS-HEADING-4-FMT            PIC X(132)
002190                            VALUE "RECOMMENDATIONS".
002200       01  WS-NONE-LINE-FMT            PIC X(132)
002210                            VALUE "  (none)".
002220
002230       01  WS-ORDER-LINE-FMT.
002240           03  WS-OL-POS               PIC ZZ9.
002250           03  FILLER                  PIC X(03) VALUE SPACES.
002260           03  WS-OL-TASKID            PIC ZZZ9.
002270           03  FILLER                  PIC X(03) VALUE SPACES.
002280           03  WS-OL-TITLE             PIC X(30).
002290           03  FILLER                  PIC X(90) VALUE SPACES.
002300
002310       01  WS-WARN-LINE-FMT.
002320           03  WS-WL-TEXT              PIC X(120).
002330           03  FILLER                  PIC X(12) VALUE SPACES.
002340
002350       01  WS-STAT-LINE-FMT            PIC X(132) VALUE SPACES.
002360
002370       01  WS-REC-LINE-FMT.
002380           03  WS-RCL-TYPE             PIC X(11).
002390           03  FILLER                  PIC X(01) VALUE SPACES.
002400           03  WS-RCL-MESSAGE          PIC X(80).
002410           03  FILLER                  PIC X(01) VALUE SPACES.
002420           03  WS-RCL-ACTION           PIC X(39) VALUE SPACES.
002430
002440       PROCEDURE DIVISION.
002450       MAIN-PARAGRAPH.
002460           PERFORM 100000-BEGIN-LOAD-TASK-TABLE
002470              THRU 100000-END-LOAD-TASK-TABLE
002480
002490           PERFORM 300000-BEGIN-DETECT-CIRCULAR-DEPENDENCIES
002500              THRU 300000-END-DETECT-CIRCULAR-DEPENDENCIES
002510
002520           PERFORM 400000-BEGIN-BUILD-EXECUTION-ORDER
002530              THRU 400000-END-BUILD-EXECUTION-ORDER
002540
002550           PERFORM 500000-BEGIN-CALCULATE-STATISTICS
002560              THRU 500000-END-CALCULATE-STATISTICS
002570
002580           PERFORM 600000-BEGIN-BUILD-RECOMMENDATIONS
002590              THRU 600000-END-BUILD-RECOMMENDATIONS
002600
002610           PERFORM 700000-BEGIN-WRITE-DEPEND-REPORT
002620              THRU 700000-END-WRITE-DEPEND-REPORT
002630
002640           STOP RUN.
002650
002660       100000-BEGIN-LOAD-TASK-TABLE.
002670           OPEN INPUT TASKS-IN-FILE
002680           OPEN OUTPUT DEPEND-OUT-FILE
002690           MOVE 0   TO WS-TASK-COUNT
002700           MOVE "N" TO WS-EOF-SW
002710           PERFORM 110000-BEGIN-READ-ONE-TASK
002720              THRU 110000-END-READ-ONE-TASK
002730              UNTIL WS-TASKS-EOF OR WS-TASK-COUNT = 100
002740           CLOSE TASKS-IN-FILE
002750
002760           PERFORM 130000-BEGIN-RESOLVE-ALL-DEPENDENCIES
002770              THRU 130000-END-RESOLVE-ALL-DEPENDENCIES.
002780       100000-END-LOAD-TASK-TABLE.
002790           EXIT.
002800
002810       110000-BEGIN-READ-ONE-TASK.
002820           READ TASKS-IN-FILE
002830               AT END
002840                  MOVE "Y" TO WS-EOF-SW
002850               NOT AT END
002860                  PERFORM 120000-BEGIN-STORE-TASK-ROW
002870                     THRU 120000-END-STORE-TASK-ROW
002880           END-READ.
002890       110000-END-READ-ONE-TASK.
002900           EXIT.
002910
002920       120000-BEGIN-STORE-TASK-ROW.
002930           ADD 1 TO WS-TASK-COUNT
002940           SET WS-TASK-TIDX TO WS-TASK-COUNT
002950
002960           IF TR-TASK-ID = 0
002970              MOVE WS-TASK-COUNT TO WS-T-TASK-ID(WS-TASK-TIDX)
002980           ELSE
002990              MOVE TR-TASK-ID    TO WS-T-TASK-ID(WS-TASK-TIDX)
003000           END-IF
003010
003020           MOVE TR-TITLE     TO WS-T-TITLE(WS-TASK-TIDX)
003030           MOVE TR-DEP-COUNT TO WS-T-DEP-COUNT(WS-TASK-TIDX)
003040           MOVE 0            TO WS-T-BLOCKED-COUNT(WS-TASK-TIDX)
003050           MOVE "N"          TO WS-T-VISITED-SW(WS-TASK-TIDX)
003060           MOVE "N"          TO WS-T-ONSTACK-SW(WS-TASK-TIDX)
003070           MOVE "N"          TO WS-T-ORDERED-SW(WS-TASK-TIDX)
003080
003090           PERFORM 121000-BEGIN-COPY-ONE-DEP-ID
003100              THRU 121000-END-COPY-ONE-DEP-ID
003110              VARYING WS-DEP-SUB FROM 1 BY 1
003120              UNTIL WS-DEP-SUB > 10.
003130       120000-END-STORE-TASK-ROW.
003140           EXIT.
003150
003160       121000-BEGIN-COPY-ONE-DEP-ID.
003170           MOVE TR-DEP-ID(WS-DEP-SUB)
003180             TO WS-T-DEP-ID(WS-TASK-TIDX, WS-DEP-SUB)
003190           MOVE 0 TO WS-T-DEP-TIDX(WS-TASK-TIDX, WS-DEP-SUB).
003200       121000-END-COPY-ONE-DEP-ID.
003210           EXIT.
003220
003230*    2000-03-15 RFD - UNKNOWN IDS IGNORED HERE, SEE HEADER.
003240       130000-BEGIN-RESOLVE-ALL-DEPENDENCIES.
003250           PERFORM 131000-BEGIN-RESOLVE-ONE-TASK-DEPS
003260              THRU 131000-END-RESOLVE-ONE-TASK-DEPS
003270              VARYING WS-TASK-TIDX FROM 1 BY 1
003280              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
003290       130000-END-RESOLVE-ALL-DEPENDENCIES.
003300           EXIT.
003310
003320       131000-BEGIN-RESOLVE-ONE-TASK-DEPS.
003330           MOVE 0 TO WS-T-READY-COUNT(WS-TASK-TIDX)
003340           PERFORM 132000-BEGIN-RESOLVE-ONE-DEP-SLOT
003350              THRU 132000-END-RESOLVE-ONE-DEP-SLOT
003360              VARYING WS-DEP-SUB FROM 1 BY 1
003370              UNTIL WS-DEP-SUB > WS-T-DEP-COUNT(WS-TASK-TIDX).
003380       131000-END-RESOLVE-ONE-TASK-DEPS.
003390           EXIT.
003400
003410       132000-BEGIN-RESOLVE-ONE-DEP-SLOT.
003420           MOVE 0 TO WS-RESOLVED-TIDX
003430           PERFORM 133000-BEGIN-SCAN-FOR-DEP-ID
003440              THRU 133000-END-SCAN-FOR-DEP-ID
003450              VARYING WS-LOOKUP-TIDX FROM 1 BY 1
003460              UNTIL WS-LOOKUP-TIDX > WS-TASK-COUNT
003470              OR WS-RESOLVED-TIDX NOT = 0
003480           IF WS-RESOLVED-TIDX NOT = 0
003490              SET WS-TASK-TIDX3 TO WS-RESOLVED-TIDX
003500              MOVE WS-RESOLVED-TIDX
003510                TO WS-T-DEP-TIDX(WS-TASK-TIDX, WS-DEP-SUB)
003520              ADD 1 TO WS-T-READY-COUNT(WS-TASK-TIDX)
003530              ADD 1 TO WS-T-BLOCKED-COUNT(WS-TASK-TIDX3)
003540           END-IF.
003550       132000-END-RESOLVE-ONE-DEP-SLOT.
003560           EXIT.
003570
003580       133000-BEGIN-SCAN-FOR-DEP-ID.
003590           IF WS-T-TASK-ID(WS-LOOKUP-TIDX)
003600              = WS-T-DEP-ID(WS-TASK-TIDX, WS-DEP-SUB)
003610              MOVE WS-LOOKUP-TIDX TO WS-RESOLVED-TIDX
003620           END-IF.
003630       133000-END-SCAN-FOR-DEP-ID.
003640           EXIT.
003650
003660*                                                              *
003670*    CYCLE DETECTION - DFS WITH AN ARRAY-BASED PATH/STACK       *
003680*    (NO RECURSIVE PERFORM IN THIS COMPILER, SEE 1992-04-02)    *
003690*                                                              *
003700       300000-BEGIN-DETECT-CIRCULAR-DEPENDENCIES.
003710           MOVE 0 TO WS-CHAIN-COUNT
003720           PERFORM 305000-BEGIN-START-DFS-FROM-TASK
003730              THRU 305000-END-START-DFS-FROM-TASK
003740              VARYING WS-TASK-TIDX FROM 1 BY 1
003750              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
003760       300000-END-DETECT-CIRCULAR-DEPENDENCIES.
003770           EXIT.
003780
003790       305000-BEGIN-START-DFS-FROM-TASK.
003800           IF NOT WS-T-VISITED(WS-TASK-TIDX)
003810              MOVE 1 TO WS-PATH-DEPTH
003820              MOVE WS-TASK-TIDX TO WS-DFS-PATH-TIDX(1)
003830              MOVE 0 TO WS-DFS-CHILD-SUB(1)
003840              MOVE "Y" TO WS-T-VISITED-SW(WS-TASK-TIDX)
003850              MOVE "Y" TO WS-T-ONSTACK-SW(WS-TASK-TIDX)
003860              PERFORM 310000-BEGIN-WALK-DFS-STACK
003870                 THRU 310000-END-WALK-DFS-STACK
003880                 UNTIL WS-PATH-DEPTH = 0
003890           END-IF.
003900       305000-END-START-DFS-FROM-TASK.
003910           EXIT.
003920
003930       310000-BEGIN-WALK-DFS-STACK.
003940           SET WS-DFS-PATH-IDX TO WS-PATH-DEPTH
003950           MOVE WS-DFS-PATH-TIDX(WS-PATH-DEPTH)
003960             TO WS-QUEUE-CURRENT-TIDX
003970           ADD 1 TO WS-DFS-CHILD-SUB(WS-PATH-DEPTH)
003980
003990           IF WS-DFS-CHILD-SUB(WS-PATH-DEPTH)
004000              > WS-T-DEP-COUNT(WS-QUEUE-CURRENT-TIDX)
004010              MOVE "N" TO WS-T-ONSTACK-SW(WS-QUEUE-CURRENT-TIDX)
004020              SUBTRACT 1 FROM WS-PATH-DEPTH
004030           ELSE
004040              SET WS-DEP-SUB TO WS-DFS-CHILD-SUB(WS-PATH-DEPTH)
004050              MOVE WS-T-DEP-TIDX(WS-QUEUE-CURRENT-TIDX, WS-DEP-SUB)
004060                TO WS-RESOLVED-TIDX
004070              IF WS-RESOLVED-TIDX NOT = 0
004080                 IF WS-T-ONSTACK(WS-RESOLVED-TIDX)
004090                    PERFORM 320000-BEGIN-RECORD-CIRCULAR-CHAIN
004100                       THRU 320000-END-RECORD-CIRCULAR-CHAIN
004110                 ELSE
004120                    IF NOT WS-T-VISITED(WS-RESOLVED-TIDX)
004130                       ADD 1 TO WS-PATH-DEPTH
004140                       MOVE WS-RESOLVED-TIDX
004150                         TO WS-DFS-PATH-TIDX(WS-PATH-DEPTH)
004160                       MOVE 0 TO WS-DFS-CHILD-SUB(WS-PATH-DEPTH)
004170                       MOVE "Y"
004180                         TO WS-T-VISITED-SW(WS-RESOLVED-TIDX)
004190                       MOVE "Y"
004200                         TO WS-T-ONSTACK-SW(WS-RESOLVED-TIDX)
004210                    END-IF
004220                 END-IF
004230              END-IF
004240           END-IF.
004250       310000-END-WALK-DFS-STACK.
004260           EXIT.
004270
004280*    THE CHAIN RUNS FROM THE FIRST STACK OCCURRENCE OF THE       *
004290*    REPEATED TASK THROUGH THE CURRENT DEPTH, CLOSED BY          *
004300*    REPEATING THE STARTING TITLE - SEE REQ 114-91.              *
004310       320000-BEGIN-RECORD-CIRCULAR-CHAIN.
004320           IF WS-CHAIN-COUNT < 20
004330              MOVE 0 TO WS-SCAN-FROM-DEPTH
004340              PERFORM 321000-BEGIN-FIND-FIRST-OCCURRENCE
004350                 THRU 321000-END-FIND-FIRST-OCCURRENCE
004360                 VARYING WS-PATH-DEPTH2 FROM 1 BY 1
004370                 UNTIL WS-PATH-DEPTH2 > WS-PATH-DEPTH
004380                 OR WS-SCAN-FROM-DEPTH NOT = 0
004390              IF WS-SCAN-FROM-DEPTH NOT = 0
004400                 ADD 1 TO WS-CHAIN-COUNT
004410                 SET WS-CHAIN-IDX TO WS-CHAIN-COUNT
004420                 PERFORM 322000-BEGIN-FORMAT-CHAIN-TEXT
004430                    THRU 322000-END-FORMAT-CHAIN-TEXT
004440              END-IF
004450           END-IF.
004460       320000-END-RECORD-CIRCULAR-CHAIN.
004470           EXIT.
004480
004490       321000-BEGIN-FIND-FIRST-OCCURRENCE.
004500           IF WS-DFS-PATH-TIDX(WS-PATH-DEPTH2) = WS-RESOLVED-TIDX
004510              MOVE WS-PATH-DEPTH2 TO WS-SCAN-FROM-DEPTH
004520           END-IF.
004530       321000-END-FIND-FIRST-OCCURRENCE.
004540           EXIT.
004550
004560       322000-BEGIN-FORMAT-CHAIN-TEXT.
004570           MOVE SPACES TO WS-CHAIN-TEXT(WS-CHAIN-IDX)
004580           MOVE 1 TO WS-WORK-POINTER
004590           STRING "Circular dependency detected: "
004600                                                    DELIMITED SIZE
004610             INTO WS-CHAIN-TEXT(WS-CHAIN-IDX)
004620             WITH POINTER WS-WORK-POINTER
004630           END-STRING
004640           PERFORM 323000-BEGIN-APPEND-ONE-CHAIN-TITLE
004650              THRU 323000-END-APPEND-ONE-CHAIN-TITLE
004660              VARYING WS-PATH-DEPTH2 FROM WS-SCAN-FROM-DEPTH
004670              BY 1
004680              UNTIL WS-PATH-DEPTH2 > WS-PATH-DEPTH
004690           SET WS-TASK-TIDX3 TO WS-SCAN-FROM-DEPTH
004700           STRING "-> "                             DELIMITED SIZE
004710                  WS-T-TITLE(WS-DFS-PATH-TIDX(WS-TASK-TIDX3))
004720                                                     DELIMITED SPACE
004730             INTO WS-CHAIN-TEXT(WS-CHAIN-IDX)
004740             WITH POINTER WS-WORK-POINTER
004750           END-STRING.
004760       322000-END-FORMAT-CHAIN-TEXT.
004770           EXIT.
004780
004790       323000-BEGIN-APPEND-ONE-CHAIN-TITLE.
004800           IF WS-PATH-DEPTH2 > WS-SCAN-FROM-DEPTH
004810              STRING "-> " DELIMITED SIZE
004820                INTO WS-CHAIN-TEXT(WS-CHAIN-IDX)
004830                WITH POINTER WS-WORK-POINTER
004840              END-STRING
004850           END-IF
004860           STRING WS-T-TITLE(WS-DFS-PATH-TIDX(WS-PATH-DEPTH2))
004870                                                    DELIMITED SPACE
004880             INTO WS-CHAIN-TEXT(WS-CHAIN-IDX)
004890             WITH POINTER WS-WORK-POINTER
004900           END-STRING
004910           STRING " " DELIMITED SIZE
004920             INTO WS-CHAIN-TEXT(WS-CHAIN-IDX)
004930             WITH POINTER WS-WORK-POINTER
004940           END-STRING.
004950       323000-END-APPEND-ONE-CHAIN-TITLE.
004960           EXIT.
004970
004980*                                                              *
004990*    KAHN-STYLE TOPOLOGICAL ORDERING, FIFO QUEUE AS FLAT ARRAY  *
004995*                                                              *
005000       400000-BEGIN-BUILD-EXECUTION-ORDER.
005010           MOVE 0 TO WS-ORDER-COUNT
005020           PERFORM 410000-BEGIN-SEED-READY-QUEUE
005030              THRU 410000-END-SEED-READY-QUEUE
005040
005050           PERFORM 420000-BEGIN-DRAIN-ONE-QUEUE-ENTRY
005060              THRU 420000-END-DRAIN-ONE-QUEUE-ENTRY
005070              UNTIL WS-QUEUE-HEAD > WS-QUEUE-TAIL
005080
005090           PERFORM 430000-BEGIN-APPEND-UNRESOLVED-TASKS
005100              THRU 430000-END-APPEND-UNRESOLVED-TASKS.
005110       400000-END-BUILD-EXECUTION-ORDER.
005120           EXIT.
005130
005140       410000-BEGIN-SEED-READY-QUEUE.
005150           MOVE 1 TO WS-QUEUE-HEAD
005160           MOVE 0 TO WS-QUEUE-TAIL
005170           PERFORM 411000-BEGIN-SEED-ONE-TASK
005180              THRU 411000-END-SEED-ONE-TASK
005190              VARYING WS-TASK-TIDX FROM 1 BY 1
005200              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
005210       410000-END-SEED-READY-QUEUE.
005220           EXIT.
005230
005240       411000-BEGIN-SEED-ONE-TASK.
005250           MOVE "N" TO WS-ENQUEUED-SW
005260           IF WS-T-READY-COUNT(WS-TASK-TIDX) = 0
005270              ADD 1 TO WS-QUEUE-TAIL
005280              SET WS-QUEUE-IDX TO WS-QUEUE-TAIL
005290              MOVE WS-TASK-TIDX TO WS-QUEUE-TIDX(WS-QUEUE-IDX)
005300           END-IF.
005310       411000-END-SEED-ONE-TASK.
005320           EXIT.
005330
005340       420000-BEGIN-DRAIN-ONE-QUEUE-ENTRY.
005350           SET WS-QUEUE-IDX TO WS-QUEUE-HEAD
005360           MOVE WS-QUEUE-TIDX(WS-QUEUE-IDX) TO WS-QUEUE-CURRENT-TIDX
005370           ADD 1 TO WS-QUEUE-HEAD
005380
005390           ADD 1 TO WS-ORDER-COUNT
005400           SET WS-ORDER-IDX TO WS-ORDER-COUNT
005410           MOVE WS-QUEUE-CURRENT-TIDX TO WS-ORDER-TIDX(WS-ORDER-IDX)
005420           MOVE "Y" TO WS-T-ORDERED-SW(WS-QUEUE-CURRENT-TIDX)
005430
005440           PERFORM 421000-BEGIN-RELEASE-ONE-DEPENDENT
005450              THRU 421000-END-RELEASE-ONE-DEPENDENT
005460              VARYING WS-OTHER-IDX FROM 1 BY 1
005470              UNTIL WS-OTHER-IDX > WS-TASK-COUNT.
005480       420000-END-DRAIN-ONE-QUEUE-ENTRY.
005490           EXIT.
005500
005510       421000-BEGIN-RELEASE-ONE-DEPENDENT.
005520           IF NOT WS-T-ORDERED(WS-OTHER-IDX)
005530              PERFORM 422000-BEGIN-CHECK-ONE-DEP-SLOT
005540                 THRU 422000-END-CHECK-ONE-DEP-SLOT
005550                 VARYING WS-DEP-SUB2 FROM 1 BY 1
005560                 UNTIL WS-DEP-SUB2 > WS-T-DEP-COUNT(WS-OTHER-IDX)
005570           END-IF.
005580       421000-END-RELEASE-ONE-DEPENDENT.
005590           EXIT.
005600
005610       422000-BEGIN-CHECK-ONE-DEP-SLOT.
005620           IF WS-T-DEP-TIDX(WS-OTHER-IDX, WS-DEP-SUB2)
005630              = WS-QUEUE-CURRENT-TIDX
005640              SUBTRACT 1 FROM WS-T-READY-COUNT(WS-OTHER-IDX)
005650              IF WS-T-READY-COUNT(WS-OTHER-IDX) = 0
005660                 ADD 1 TO WS-QUEUE-TAIL
005670                 SET WS-QUEUE-IDX TO WS-QUEUE-TAIL
005680                 MOVE WS-OTHER-IDX TO WS-QUEUE-TIDX(WS-QUEUE-IDX)
005690              END-IF
005700           END-IF.
005710       422000-END-CHECK-ONE-DEP-SLOT.
005720           EXIT.
005730
005740       430000-BEGIN-APPEND-UNRESOLVED-TASKS.
005750           MOVE 0 TO WS-UNRES-COUNT
005760           MOVE 1 TO WS-WORK-POINTER
005770           MOVE SPACES TO WS-WORK-LINE
005780           STRING "Tasks with circular dependencies added at end: "
005790                                                    DELIMITED SIZE
005800             INTO WS-WORK-LINE
005810             WITH POINTER WS-WORK-POINTER
005820           END-STRING
005830           PERFORM 431000-BEGIN-APPEND-ONE-UNRESOLVED-TASK
005840              THRU 431000-END-APPEND-ONE-UNRESOLVED-TASK
005850              VARYING WS-TASK-TIDX FROM 1 BY 1
005860              UNTIL WS-TASK-TIDX > WS-TASK-COUNT
005870           IF WS-UNRES-COUNT > 0
005880              ADD 1 TO WS-CHAIN-COUNT
005890              SET WS-CHAIN-IDX TO WS-CHAIN-COUNT
005900              MOVE WS-WORK-LINE TO WS-CHAIN-TEXT(WS-CHAIN-IDX)
005910           END-IF.
005920       430000-END-APPEND-UNRESOLVED-TASKS.
005930           EXIT.
005940
005950       431000-BEGIN-APPEND-ONE-UNRESOLVED-TASK.
005960           IF NOT WS-T-ORDERED(WS-TASK-TIDX)
005970              ADD 1 TO WS-ORDER-COUNT
005980              SET WS-ORDER-IDX TO WS-ORDER-COUNT
005990              MOVE WS-TASK-TIDX TO WS-ORDER-TIDX(WS-ORDER-IDX)
006000              MOVE "Y" TO WS-T-ORDERED-SW(WS-TASK-TIDX)
006010              IF WS-UNRES-COUNT > 0
006020                 STRING ", " DELIMITED SIZE
006030                   INTO WS-WORK-LINE
006040                   WITH POINTER WS-WORK-POINTER
006050              END-STRING
006060              END-IF
006070              ADD 1 TO WS-UNRES-COUNT
006080              MOVE WS-T-TASK-ID(WS-TASK-TIDX) TO WS-EDIT-SOURCE
006090              PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006100                 THRU 901000-END-TRIM-NUMBER-TO-TEXT
006110              STRING WS-EDIT-TRIMMED(1:WS-EDIT-LEN) DELIMITED SIZE
006120                INTO WS-WORK-LINE
006130                WITH POINTER WS-WORK-POINTER
006140              END-STRING
006150           END-IF.
006160       431000-END-APPEND-ONE-UNRESOLVED-TASK.
006170           EXIT.
006180
006190*                                                              *
006200*    BLOCKING STATISTICS - REQ 114-91 AND 1994-10-11 CKB        *
006210*                                                              *
006220       500000-BEGIN-CALCULATE-STATISTICS.
006230           MOVE WS-TASK-COUNT TO WS-STAT-TOTAL
006240           MOVE 0 TO WS-STAT-WITH-DEPS
006250           MOVE 0 TO WS-STAT-MAX-DEPS
006260           MOVE 0 TO WS-STAT-BLOCKER-TIDX
006270           MOVE 0 TO WS-STAT-BLOCKER-COUNT
006280           PERFORM 510000-BEGIN-ACCUMULATE-ONE-TASK-STAT
006290              THRU 510000-END-ACCUMULATE-ONE-TASK-STAT
006300              VARYING WS-TASK-TIDX FROM 1 BY 1
006310              UNTIL WS-TASK-TIDX > WS-TASK-COUNT.
006320       500000-END-CALCULATE-STATISTICS.
006330           EXIT.
006340
006350       510000-BEGIN-ACCUMULATE-ONE-TASK-STAT.
006360           IF WS-T-DEP-COUNT(WS-TASK-TIDX) > 0
006370              ADD 1 TO WS-STAT-WITH-DEPS
006380           END-IF
006390           IF WS-T-DEP-COUNT(WS-TASK-TIDX) > WS-STAT-MAX-DEPS
006400              MOVE WS-T-DEP-COUNT(WS-TASK-TIDX) TO WS-STAT-MAX-DEPS
006410           END-IF
006420           IF WS-T-BLOCKED-COUNT(WS-TASK-TIDX)
006430              > WS-STAT-BLOCKER-COUNT
006440              MOVE WS-T-BLOCKED-COUNT(WS-TASK-TIDX)
006450                TO WS-STAT-BLOCKER-COUNT
006460              MOVE WS-TASK-TIDX TO WS-STAT-BLOCKER-TIDX
006470           END-IF.
006480       510000-END-ACCUMULATE-ONE-TASK-STAT.
006490           EXIT.
006500
006510*                                                              *
006520*    RECOMMENDATIONS - REQ 88-05, DLV 2005-09-08                *
006530*                                                              *
006540       600000-BEGIN-BUILD-RECOMMENDATIONS.
006550           MOVE 0 TO WS-REC-COUNT
006560
006570           IF WS-CHAIN-COUNT > 0
006580              ADD 1 TO WS-REC-COUNT
006590              SET WS-REC-IDX TO WS-REC-COUNT
006600              MOVE "warning"     TO WS-REC-TYPE(WS-REC-IDX)
006610              MOVE "Circular dependencies detected. Consider breaking these cycles."
006620                TO WS-REC-MESSAGE(WS-REC-IDX)
006630              MOVE "Review task dependencies and remove circular references."
006640                TO WS-REC-ACTION(WS-REC-IDX)
006650           END-IF
006660
006670           IF WS-STAT-BLOCKER-COUNT >= 3
006680              ADD 1 TO WS-REC-COUNT
006690              SET WS-REC-IDX TO WS-REC-COUNT
006700              MOVE "priority" TO WS-REC-TYPE(WS-REC-IDX)
006710              MOVE WS-T-TASK-ID(WS-STAT-BLOCKER-TIDX)
006720                TO WS-EDIT-SOURCE
006730              PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006740                 THRU 901000-END-TRIM-NUMBER-TO-TEXT
006750              MOVE 1 TO WS-WORK-POINTER
006760              MOVE SPACES TO WS-REC-MESSAGE(WS-REC-IDX)
006770              STRING "Task "                       DELIMITED SIZE
006780                     WS-EDIT-TRIMMED(1:WS-EDIT-LEN)  DELIMITED SIZE
006790                     " is blocking "                DELIMITED SIZE
006800                     WS-STAT-BLOCKER-COUNT           DELIMITED SIZE
006810                     " other tasks."                DELIMITED SIZE
006820                INTO WS-REC-MESSAGE(WS-REC-IDX)
006830                WITH POINTER WS-WORK-POINTER
006840              END-STRING
006850              MOVE "Prioritize this task to unblock others."
006860                TO WS-REC-ACTION(WS-REC-IDX)
006870           END-IF
006880
006890           COMPUTE WS-STAT-WITH-DEPS ROUNDED = WS-STAT-WITH-DEPS
006900           IF (WS-STAT-TOTAL - WS-STAT-WITH-DEPS) > 0
006910              ADD 1 TO WS-REC-COUNT
006920              SET WS-REC-IDX TO WS-REC-COUNT
006930              MOVE "opportunity" TO WS-REC-TYPE(WS-REC-IDX)
006940              COMPUTE WS-EDIT-SOURCE =
006950                 WS-STAT-TOTAL - WS-STAT-WITH-DEPS
006960              PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
006970                 THRU 901000-END-TRIM-NUMBER-TO-TEXT
006980              MOVE 1 TO WS-WORK-POINTER
006990              MOVE SPACES TO WS-REC-MESSAGE(WS-REC-IDX)
007000              STRING WS-EDIT-TRIMMED(1:WS-EDIT-LEN)
007010                                                    DELIMITED SIZE
007020                     " tasks have no dependencies and can start immediately."
007030                                                    DELIMITED SIZE
007040                INTO WS-REC-MESSAGE(WS-REC-IDX)
007050                WITH POINTER WS-WORK-POINTER
007060              END-STRING
007070              MOVE "Consider these for quick wins or parallel execution."
007080                TO WS-REC-ACTION(WS-REC-IDX)
007090           END-IF.
007100       600000-END-BUILD-RECOMMENDATIONS.
007110           EXIT.
007120
007130*                                                              *
007140*    THE FOUR-SECTION DEPEND-OUT REPORT - REQ 88-05 ADDED THE   *
007150*    FOURTH SECTION, THE FIRST THREE ARE ORIGINAL TO 1991.      *
007160*                                                              *
007170       700000-BEGIN-WRITE-DEPEND-REPORT.
007180           PERFORM 710000-BEGIN-WRITE-ORDER-SECTION
007190              THRU 710000-END-WRITE-ORDER-SECTION
007200           PERFORM 720000-BEGIN-WRITE-WARNINGS-SECTION
007210              THRU 720000-END-WRITE-WARNINGS-SECTION
007220           PERFORM 730000-BEGIN-WRITE-STATISTICS-SECTION
007230              THRU 730000-END-WRITE-STATISTICS-SECTION
007240           PERFORM 740000-BEGIN-WRITE-RECOMMENDATIONS-SECTION
007250              THRU 740000-END-WRITE-RECOMMENDATIONS-SECTION
007260           CLOSE DEPEND-OUT-FILE.
007270       700000-END-WRITE-DEPEND-REPORT.
007280           EXIT.
007290
007300       710000-BEGIN-WRITE-ORDER-SECTION.
007310           WRITE DO-PRINT-LINE FROM WS-HEADING-1-FMT
007320           PERFORM 711000-BEGIN-WRITE-ONE-ORDER-LINE
007330              THRU 711000-END-WRITE-ONE-ORDER-LINE
007340              VARYING WS-ORDER-IDX FROM 1 BY 1
007350              UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
007360       710000-END-WRITE-ORDER-SECTION.
007370           EXIT.
007380
007390       711000-BEGIN-WRITE-ONE-ORDER-LINE.
007400           SET WS-TASK-TIDX TO WS-ORDER-TIDX(WS-ORDER-IDX)
007410           MOVE WS-ORDER-IDX TO WS-OL-POS
007420           MOVE WS-T-TASK-ID(WS-TASK-TIDX) TO WS-OL-TASKID
007430           MOVE WS-T-TITLE(WS-TASK-TIDX)   TO WS-OL-TITLE
007440           WRITE DO-PRINT-LINE FROM WS-ORDER-LINE-FMT.
007450       711000-END-WRITE-ONE-ORDER-LINE.
007460           EXIT.
007470
007480       720000-BEGIN-WRITE-WARNINGS-SECTION.
007490           WRITE DO-PRINT-LINE FROM WS-HEADING-2-FMT
007500           IF WS-CHAIN-COUNT = 0
007510              WRITE DO-PRINT-LINE FROM WS-NONE-LINE-FMT
007520           ELSE
007530              PERFORM 721000-BEGIN-WRITE-ONE-WARNING-LINE
007540                 THRU 721000-END-WRITE-ONE-WARNING-LINE
007550                 VARYING WS-CHAIN-IDX FROM 1 BY 1
007560                 UNTIL WS-CHAIN-IDX > WS-CHAIN-COUNT
007570           END-IF.
007580       720000-END-WRITE-WARNINGS-SECTION.
007590           EXIT.
007600
007610       721000-BEGIN-WRITE-ONE-WARNING-LINE.
007620           MOVE WS-CHAIN-TEXT(WS-CHAIN-IDX) TO WS-WL-TEXT
007630           WRITE DO-PRINT-LINE FROM WS-WARN-LINE-FMT.
007640       721000-END-WRITE-ONE-WARNING-LINE.
007650           EXIT.
007660
007670       730000-BEGIN-WRITE-STATISTICS-SECTION.
007680           WRITE DO-PRINT-LINE FROM WS-HEADING-3-FMT
007690
007700           MOVE SPACES TO WS-STAT-LINE-FMT
007710           MOVE WS-STAT-TOTAL TO WS-EDIT-SOURCE
007720           PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007730              THRU 901000-END-TRIM-NUMBER-TO-TEXT
007740           STRING "Total tasks: " DELIMITED SIZE
007750                  WS-EDIT-TRIMMED(1:WS-EDIT-LEN) DELIMITED SIZE
007760             INTO WS-STAT-LINE-FMT
007770           END-STRING
007780           WRITE DO-PRINT-LINE FROM WS-STAT-LINE-FMT
007790
007800           MOVE SPACES TO WS-STAT-LINE-FMT
007810           MOVE WS-STAT-WITH-DEPS TO WS-EDIT-SOURCE
007820           PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007830              THRU 901000-END-TRIM-NUMBER-TO-TEXT
007840           STRING "Tasks with dependencies: " DELIMITED SIZE
007850                  WS-EDIT-TRIMMED(1:WS-EDIT-LEN) DELIMITED SIZE
007860             INTO WS-STAT-LINE-FMT
007870           END-STRING
007880           WRITE DO-PRINT-LINE FROM WS-STAT-LINE-FMT
007890
007900           MOVE SPACES TO WS-STAT-LINE-FMT
007910           MOVE WS-STAT-MAX-DEPS TO WS-EDIT-SOURCE
007920           PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
007930              THRU 901000-END-TRIM-NUMBER-TO-TEXT
007940           STRING "Maximum dependencies on one task: " DELIMITED SIZE
007950                  WS-EDIT-TRIMMED(1:WS-EDIT-LEN) DELIMITED SIZE
007960             INTO WS-STAT-LINE-FMT
007970           END-STRING
007980           WRITE DO-PRINT-LINE FROM WS-STAT-LINE-FMT
007990
008000           MOVE SPACES TO WS-STAT-LINE-FMT
008010           IF WS-STAT-BLOCKER-TIDX = 0
008020              MOVE "Most blocking task: (none)" TO WS-STAT-LINE-FMT
008030           ELSE
008040              MOVE WS-T-TASK-ID(WS-STAT-BLOCKER-TIDX)
008050                TO WS-EDIT-SOURCE
008060              PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
008070                 THRU 901000-END-TRIM-NUMBER-TO-TEXT
008080              MOVE 1 TO WS-WORK-POINTER
008090              STRING "Most blocking task: "       DELIMITED SIZE
008100                     WS-EDIT-TRIMMED(1:WS-EDIT-LEN) DELIMITED SIZE
008110                INTO WS-STAT-LINE-FMT
008120                WITH POINTER WS-WORK-POINTER
008130              END-STRING
008140           END-IF
008150           WRITE DO-PRINT-LINE FROM WS-STAT-LINE-FMT
008160
008170           MOVE SPACES TO WS-STAT-LINE-FMT
008180           MOVE WS-STAT-BLOCKER-COUNT TO WS-EDIT-SOURCE
008190           PERFORM 901000-BEGIN-TRIM-NUMBER-TO-TEXT
008200              THRU 901000-END-TRIM-NUMBER-TO-TEXT
008210           STRING "Blocked count: " DELIMITED SIZE
008220                  WS-EDIT-TRIMMED(1:WS-EDIT-LEN) DELIMITED SIZE
008230             INTO WS-STAT-LINE-FMT
008240           END-STRING
008250           WRITE DO-PRINT-LINE FROM WS-STAT-LINE-FMT.
008260       730000-END-WRITE-STATISTICS-SECTION.
008270           EXIT.
008280
008290       740000-BEGIN-WRITE-RECOMMENDATIONS-SECTION.
008300           WRITE DO-PRINT-LINE FROM WS-HEADING-4-FMT
008310           IF WS-REC-COUNT = 0
008320              WRITE DO-PRINT-LINE FROM WS-NONE-LINE-FMT
008330           ELSE
008340              PERFORM 741000-BEGIN-WRITE-ONE-REC-LINE
008350                 THRU 741000-END-WRITE-ONE-REC-LINE
008360                 VARYING WS-REC-IDX FROM 1 BY 1
008370                 UNTIL WS-REC-IDX > WS-REC-COUNT
008380           END-IF.
008390       740000-END-WRITE-RECOMMENDATIONS-SECTION.
008400           EXIT.
008410
008420       741000-BEGIN-WRITE-ONE-REC-LINE.
008430           MOVE WS-REC-TYPE(WS-REC-IDX)    TO WS-RCL-TYPE
008440           MOVE WS-REC-MESSAGE(WS-REC-IDX) TO WS-RCL-MESSAGE
008450           MOVE WS-REC-ACTION(WS-REC-IDX)  TO WS-RCL-ACTION
008460           WRITE DO-PRINT-LINE FROM WS-REC-LINE-FMT.
008470       741000-END-WRITE-ONE-REC-LINE.
008480           EXIT.
008490
008500*                                                              *
008510*    GENERIC HELPER - RIGHT-JUSTIFIED NUMBER TO TRIMMED TEXT    *
008520*    (NO FUNCTION TRIM IN THIS SHOP'S COMPILER - SEE REQ 09-91) *
008530*                                                              *
008540       901000-BEGIN-TRIM-NUMBER-TO-TEXT.
008550           MOVE WS-EDIT-SOURCE TO WS-EDIT-DISPLAY
008560           MOVE 1 TO WS-EDIT-POS
008570           PERFORM 902000-BEGIN-SCAN-ONE-POSITION
008580              THRU 902000-END-SCAN-ONE-POSITION
008590              VARYING WS-EDIT-POS FROM 1 BY 1
008600              UNTIL WS-EDIT-POS > 5
008610              OR WS-EDIT-DISPLAY(WS-EDIT-POS:1) NOT = SPACE
008620           IF WS-EDIT-POS > 5
008630              MOVE 5 TO WS-EDIT-POS
008640           END-IF
008650           COMPUTE WS-EDIT-LEN = 6 - WS-EDIT-POS
008660           MOVE WS-EDIT-DISPLAY(WS-EDIT-POS:WS-EDIT-LEN)
008670             TO WS-EDIT-TRIMMED.
008680       901000-END-TRIM-NUMBER-TO-TEXT.
008690           EXIT.
008700
008710       902000-BEGIN-SCAN-ONE-POSITION.
008720           CONTINUE.
008730       902000-END-SCAN-ONE-POSITION.
008740           EXIT.
008750
008760       END PROGRAM TSKDPND.
