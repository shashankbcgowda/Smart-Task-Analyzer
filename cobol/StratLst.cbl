000100***************************************************************
000110*                                                              *
000120*   STRATLST  -  SORT STRATEGY CATALOG LISTING UTILITY         *
000130*                                                              *
000140***************************************************************
000150       IDENTIFICATION DIVISION.
000160       PROGRAM-ID. STRATLST.
000170       AUTHOR. M. OKONKWO.
000180       INSTALLATION. DATA PROCESSING - PRIORITY PLANNING GROUP.
000190       DATE-WRITTEN. 1991-09-25.
000200       DATE-COMPILED.
000210       SECURITY. UNCLASSIFIED - INTERNAL PLANNING DATA ONLY.
000220*                                                              *
000230*    CHANGE LOG                                                *
000240*    ----------                                                *
000250*    1991-09-25  MO     ORIGINAL PROGRAM (REQ 114-91).  SMALL   *
000260*                       UTILITY THE PLANNING BOARD RUNS WHEN IT *
000270*                       FORGETS WHAT STRATEGY KEYS ARE VALID    *
000280*                       FOR THE CONTROL RECORD.                 *
000290*    1995-02-06  CKB    NOW WRITES A PRINT FILE INSTEAD OF ONLY *
000300*                       DISPLAYING TO THE CONSOLE (REQ 41-95).  *
000310*    1998-11-30  RFD    Y2K REVIEW - NO DATE FIELDS IN THIS      *
000320*                       PROGRAM, NO CHANGE REQUIRED.             *
000330***************************************************************
000340*                                                              *
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SOURCE-COMPUTER. PENTIUM-100.
000380       OBJECT-COMPUTER. PENTIUM-100.
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM.
000410
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT CATALOG-OUT-FILE ASSIGN TO "CATALOG"
000450               ORGANIZATION IS LINE SEQUENTIAL
000460               FILE STATUS IS WS-CATALOG-STATUS.
000470
000480       DATA DIVISION.
000490       FILE SECTION.
000500       FD  CATALOG-OUT-FILE
000510           LABEL RECORD IS STANDARD.
000520       01  CO-PRINT-LINE               PIC X(132).
000530
000540       WORKING-STORAGE SECTION.
000550       77  WS-CATALOG-STATUS           PIC X(02) VALUE "00".
000560       77  WS-ROW-COUNT                PIC 9(02) COMP VALUE 0.
000570
000580       COPY STRACAT.
000590
000600       01  WS-HEADING-LINE-FMT         PIC X(132)
000610                        VALUE "AVAILABLE SORT STRATEGIES".
000620       01  WS-COLUMN-LINE-FMT          PIC X(132)
000630                        VALUE "KEY              NAME                    DESCRIPTION".
000640
000650       01  WS-DETAIL-LINE-FMT.
000660           03  WS-DL-KEY               PIC X(16).
000670           03  FILLER                  PIC X(02) VALUE SPACES.
000680           03  WS-DL-NAME              PIC X(24).
000690           03  FILLER                  PIC X(02) VALUE SPACES.
000700           03  WS-DL-DESC              PIC X(60).
000710           03  FILLER                  PIC X(28) VALUE SPACES.
000720
000730       01  WS-ALT-DETAIL-VIEW REDEFINES WS-DETAIL-LINE-FMT.
000740           03  WS-ADV-KEY-ONLY         PIC X(16).
000750           03  FILLER                  PIC X(116).
000755
000757       01  WS-COLUMN-LINE-VIEW REDEFINES WS-COLUMN-LINE-FMT.
000758           03  WS-CLV-KEY-HEADING      PIC X(16).
000759           03  FILLER                  PIC X(116).
000760
000770       01  WS-TRAILER-LINE-FMT.
000780           03  FILLER                  PIC X(16)
000790                                       VALUE "TOTAL STRATEGIES:".
000800           03  FILLER                  PIC X(01) VALUE SPACE.
000810           03  WS-TL-COUNT             PIC ZZ9.
000820           03  FILLER                  PIC X(112) VALUE SPACES.
000825       01  WS-TRAILER-LINE-VIEW REDEFINES WS-TRAILER-LINE-FMT.
000827           03  WS-TLV-LABEL            PIC X(16).
000829           03  FILLER                  PIC X(116).
000830
000840       PROCEDURE DIVISION.
000850       MAIN-PARAGRAPH.
000860           PERFORM 100000-START-DISPLAY-CATALOG
000870              THRU 100000-FINISH-DISPLAY-CATALOG
000880
000890           STOP RUN.
000900
000910       100000-START-DISPLAY-CATALOG.
000920           OPEN OUTPUT CATALOG-OUT-FILE
000930
000940           WRITE CO-PRINT-LINE FROM WS-HEADING-LINE-FMT
000950           WRITE CO-PRINT-LINE FROM WS-COLUMN-LINE-FMT
000960
000970           MOVE 0 TO WS-ROW-COUNT
000980           PERFORM 110000-START-LIST-ONE-STRATEGY
000990              THRU 110000-FINISH-LIST-ONE-STRATEGY
001000              VARYING SC-ROW-IDX FROM 1 BY 1
001010              UNTIL SC-ROW-IDX > 4
001020
001030           MOVE WS-ROW-COUNT TO WS-TL-COUNT
001040           WRITE CO-PRINT-LINE FROM WS-TRAILER-LINE-FMT
001050
001060           CLOSE CATALOG-OUT-FILE.
001070       100000-FINISH-DISPLAY-CATALOG.
001080           EXIT.
001090
001100       110000-START-LIST-ONE-STRATEGY.
001110           MOVE SC-STRAT-KEY(SC-ROW-IDX)  TO WS-DL-KEY
001120           MOVE SC-STRAT-NAME(SC-ROW-IDX) TO WS-DL-NAME
001130           MOVE SC-STRAT-DESC(SC-ROW-IDX) TO WS-DL-DESC
001140           WRITE CO-PRINT-LINE FROM WS-DETAIL-LINE-FMT
001150           ADD 1 TO WS-ROW-COUNT.
001160       110000-FINISH-LIST-ONE-STRATEGY.
001170           EXIT.
001180
001190       END PROGRAM STRATLST.
